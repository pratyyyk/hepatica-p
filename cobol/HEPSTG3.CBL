000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPSTG3.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/25/88.
000600 DATE-COMPILED. 04/25/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          STAGE 3 MONITORING BATCH.  FOR EVERY PATIENT, RESOLVES
001300*          LIVER STIFFNESS (MEASURED OR PROXY), COMPUTES THE
001400*          COMPOSITE RISK SCORE, AND EVALUATES THE TWO ALERT
001500*          RULES AGAINST THE ALERT MASTER SO A STILL-OPEN ALERT
001600*          OF THE SAME TYPE IS UPDATED RATHER THAN DUPLICATED.
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    --------------------------------------------------------
002100*    DATE     INIT  REQUEST    DESCRIPTION
002200*    -------- ----  ---------  --------------------------------
002300*    04/25/88  JS   WO-3360    ORIGINAL CODING - COMPOSITE ONLY
002400*    12/03/90  RK   WO-3660    ADDED ALERT-MASTER UPDATE/CREATE
002500*                              LOGIC - SAME READ-FOR-UPDATE VSAM
002550*                              PATTERN USED ACROSS THIS SHOP'S
002580*                              MASTER-FILE MAINTENANCE RUNS
002600*    06/14/93  TGD  WO-4050    ADDED DECOMPENSATION-RISK ALERT
002700*    04/17/99  AK   WO-5896    Y2K REVIEW - NO CHANGE REQUIRED
002800*    02/08/01  RK   WO-6180    ADDED UPSI-0 RUN-DISABLE SWITCH
002900*                              PER OPERATIONS REQUEST - SKIPS
003000*                              THE WHOLE STEP WITHOUT ABENDING
003100*    05/30/02  JS   WO-6360    FAILURES NO LONGER ABEND - BAD
003200*                              PATIENTS ARE COUNTED AND SKIPPED
003300*    ------------------------------------------------------------
003400******************************************************************
003500
003600         INPUT FILE              -   DDS0001.STG3IN
003700
003800         OUTPUT FILE - COMPOSITE -   DDS0001.STG3OUT
003900
004000         OUTPUT FILE - ALERTS    -   DDS0001.ALRTOUT
004100
004200         VSAM FILE - ALERT MSTR  -   ALERTMS
004300
004400         DUMP FILE               -   SYSOUT
004500
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 ON STATUS IS STAGE3-RUN-DISABLED
005400             OFF STATUS IS STAGE3-RUN-ENABLED.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT STG3IN
006200     ASSIGN TO UT-S-STG3IN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT STG3OUT
006700     ASSIGN TO UT-S-STG3OUT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT ALRTOUT
007200     ASSIGN TO UT-S-ALRTOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT ALERTMS
007700            ASSIGN       TO ALERTMS
007800            ORGANIZATION IS INDEXED
007900            ACCESS MODE  IS RANDOM
008000            RECORD KEY   IS ALERT-KEY
008100            FILE STATUS  IS ALERTMS-STATUS.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300 FD  STG3IN
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 85 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS STG3IN-REC-DATA.
009900 01  STG3IN-REC-DATA PIC X(85).
010000
010100 FD  STG3OUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 110 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS STG3OUT-REC-DATA.
010700 01  STG3OUT-REC-DATA PIC X(110).
010800
010900 FD  ALRTOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 65 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS ALRTOUT-REC-DATA.
011500 01  ALRTOUT-REC-DATA PIC X(65).
011600
011700 FD  ALERTMS
011800     RECORD CONTAINS 70 CHARACTERS
011900     DATA RECORD IS ALERT-MASTER-REC.
012000 01  ALERT-MASTER-REC-FD.
012100     05  ALERT-KEY            PIC X(36).
012200     05  FILLER               PIC X(34).
012300
012400** QSAM FILES
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  OFCODE                       PIC X(2).
012900         88 CODE-WRITE    VALUE SPACES.
013000     05  ALERTMS-STATUS               PIC X(2).
013100         88 RECORD-FOUND    VALUE "00".
013200         88 RECORD-NOT-FOUND VALUE "23".
013220     05  FILLER                       PIC X(02).
013250 01  FILE-STATUS-CODES-REDEF REDEFINES FILE-STATUS-CODES.
013260     05  FILLER                       PIC X(06).
013300
013400 COPY HEPS3REC.
013500 COPY HEPALERT.
013600
013700* LOCAL LINKAGE-SHAPED WORK AREAS FOR THE TWO CALLED SUBPROGRAMS
013800 01  STIFFNESS-PROXY-LINK.
013900     05  LINK-TOP1-STAGE-CODE        PIC X(02).
014000     05  LINK-TOP1-PROBABILITY       PIC 9V9(06).
014100     05  LINK-HAS-FIBROSIS           PIC X(01).
014200     05  LINK-FIB4-INDEX             PIC 9(04)V9999.
014300     05  LINK-APRI-INDEX             PIC 9(04)V9999.
014400     05  LINK-HAS-CLINICAL           PIC X(01).
014500     05  LINK-BODY-MASS-INDEX        PIC 9(03)V99.
014600     05  LINK-TYPE2DM-FLAG           PIC X(01).
014700     05  LINK-ESTIMATED-KPA          PIC 9(03)V999.
014800 01  STIFFNESS-PROXY-LINK-REDEF REDEFINES STIFFNESS-PROXY-LINK.
014900     05  FILLER                      PIC X(39).
015000
015100 01  STAGE3-COMPOSITE-LINK.
015200     05  LINK-AGE-YEARS              PIC 9(03).
015300     05  LINK-BODY-MASS-INDEX-C      PIC 9(03)V99.
015400     05  LINK-TYPE2DM-FLAG-C         PIC X(01).
015500     05  LINK-AST-LEVEL               PIC 9(04)V99.
015600     05  LINK-ALT-LEVEL               PIC 9(04)V99.
015700     05  LINK-PLATELET-COUNT          PIC 9(04)V99.
015800     05  LINK-FIB4-INDEX-C            PIC 9(04)V9999.
015900     05  LINK-APRI-INDEX-C            PIC 9(04)V9999.
016000     05  LINK-TOP1-STAGE-CODE-C       PIC X(02).
016100     05  LINK-TOP1-PROBABILITY-C      PIC 9V9(06).
016200     05  LINK-STIFFNESS-KPA           PIC 9(03)V999.
016300     05  LINK-PREVIOUS-SCORE          PIC 9V9(06).
016400     05  LINK-QUALITY-VALID-FLAG      PIC X(01).
016500     05  LINK-COMPOSITE-SCORE         PIC 9V9(06).
016600     05  LINK-PROGRESSION-12M         PIC 9V9(06).
016700     05  LINK-DECOMP-12M              PIC 9V9(06).
016800     05  LINK-RISK-TIER               PIC X(08).
016900     05  LINK-NFS-SCORE               PIC S9(03)V9(06).
017000     05  LINK-BARD-SCORE              PIC 9(01).
017100     05  LINK-TOP-CONTRIB-CODE        PIC X(08).
017200     05  LINK-TOP-CONTRIB-VALUE       PIC S9V9(06).
017250 01  STAGE3-COMPOSITE-LINK-REDEF REDEFINES STAGE3-COMPOSITE-LINK.
017260     05  FILLER                      PIC X(120).
017300
017350 77  STIFFNESS-SOURCE-WORK            PIC X(08).
017400 01  CALC-FIELDS.
017500     05  ALERT-THRESHOLD-WORK        PIC 9V99 COMP-3.
017600     05  DECOMP-THRESHOLD-WORK       PIC 9V99 COMP-3.
017800     05  FILLER                      PIC X(03).
017900
018000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018100     05 RECORDS-READ              PIC 9(07) COMP.
018200     05 PATIENTS-PROCESSED        PIC 9(07) COMP.
018300     05 ALERTS-CREATED            PIC 9(07) COMP.
018400     05 PATIENTS-FAILED           PIC 9(07) COMP.
018500     05 FILLER                    PIC X(04).
018600
018650 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".
018675     88 NO-MORE-DATA VALUE "N".
018700 01  FLAGS-AND-SWITCHES.
019000     05 ADVANCED-FIRED-SW         PIC X(01) VALUE "N".
019100         88 ADVANCED-ALERT-FIRED   VALUE "Y".
019200     05 DECOMP-FIRED-SW           PIC X(01) VALUE "N".
019300         88 DECOMP-ALERT-FIRED     VALUE "Y".
019400     05 RUN-STATUS                PIC X(08) VALUE "OK".
019500     05 FILLER                    PIC X(02).
019600
019700 COPY HEPABEND.
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     IF STAGE3-RUN-ENABLED
020200         PERFORM 100-MAINLINE THRU 100-EXIT
020300                 UNTIL NO-MORE-DATA.
020400     PERFORM 999-CLEANUP THRU 999-EXIT.
020500     MOVE +0 TO RETURN-CODE.
020600     GOBACK.
020700
020800 000-HOUSEKEEPING.
020900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021000     DISPLAY "******** BEGIN JOB HEPSTG3 ********".
021100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021200* BATCH RUNS WITH PPV-TARGET .85 -> ALERT THRESHOLD .70 UNLESS
021300* A PARAMETER RECORD OVERRIDES IT (NO OVERRIDE FILE IN THIS RUN)
021400     MOVE 0.70 TO ALERT-THRESHOLD-WORK.
021500     COMPUTE DECOMP-THRESHOLD-WORK = ALERT-THRESHOLD-WORK + 0.05.
021600
021700     IF STAGE3-RUN-DISABLED
021800         MOVE "SKIPPED" TO RUN-STATUS
021900         DISPLAY "** STAGE 3 DISABLED BY UPSI-0 - STEP SKIPPED **"
022000         GO TO 000-EXIT.
022100
022200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022300     PERFORM 900-READ-STG3IN THRU 900-EXIT.
022400 000-EXIT.
022500     EXIT.
022600
022700 100-MAINLINE.
022800     MOVE "100-MAINLINE" TO PARA-NAME.
022900     IF NOT CLINICAL-DATA-PRESENT OF STAGE3-IN-REC
023000     AND NOT FIBROSIS-DATA-PRESENT OF STAGE3-IN-REC
023100         ADD +1 TO PATIENTS-FAILED
023200         PERFORM 900-READ-STG3IN THRU 900-EXIT
023300         GO TO 100-EXIT.
023400
023500     PERFORM 200-RESOLVE-STIFFNESS THRU 200-EXIT.
023600     PERFORM 250-CALC-COMPOSITE-RTN THRU 250-EXIT.
023700     ADD +1 TO PATIENTS-PROCESSED.
023800     PERFORM 400-APPLY-UPDATES THRU 400-EXIT.
023900     PERFORM 500-EVAL-ALERT-RULES THRU 500-EXIT.
024000     PERFORM 900-READ-STG3IN THRU 900-EXIT.
024100 100-EXIT.
024200     EXIT.
024300
024400* IF NO STIFFNESS MEASUREMENT IS ON FILE, CALL THE STIFFNESS
024500* PROXY ROUTINE - OTHERWISE USE THE MEASURED VALUE AS-IS
024600 200-RESOLVE-STIFFNESS.
024700     MOVE "200-RESOLVE-STIFFNESS" TO PARA-NAME.
024800     IF STIFFNESS-MEASURED OF STAGE3-IN-REC
024900         MOVE STIFFNESS-KPA OF STAGE3-IN-REC TO
025000                            STIFFNESS-KPA OF STAGE3-OUT-REC
025100         MOVE "MEASURED" TO STIFFNESS-SOURCE-WORK
025200     ELSE
025300         MOVE TOP1-STAGE-CODE OF STAGE3-IN-REC
025400                                 TO LINK-TOP1-STAGE-CODE
025500         MOVE TOP1-PROBABILITY OF STAGE3-IN-REC
025600                                 TO LINK-TOP1-PROBABILITY
025700         MOVE HAS-FIBROSIS-FLAG OF STAGE3-IN-REC
025800                                 TO LINK-HAS-FIBROSIS
025900         MOVE FIB4-INDEX OF STAGE3-IN-REC TO LINK-FIB4-INDEX
026000         MOVE APRI-INDEX OF STAGE3-IN-REC TO LINK-APRI-INDEX
026100         MOVE HAS-CLINICAL-FLAG OF STAGE3-IN-REC
026200                                 TO LINK-HAS-CLINICAL
026300         MOVE BODY-MASS-INDEX OF STAGE3-IN-REC
026400                                 TO LINK-BODY-MASS-INDEX
026500         MOVE TYPE2DM-FLAG OF STAGE3-IN-REC
026600                                 TO LINK-TYPE2DM-FLAG
026700         CALL 'HEPPROXY' USING STIFFNESS-PROXY-LINK
026800         MOVE LINK-ESTIMATED-KPA TO STIFFNESS-KPA
026900                                    OF STAGE3-OUT-REC
027000         MOVE "PROXY" TO STIFFNESS-SOURCE-WORK.
027100 200-EXIT.
027200     EXIT.
027300
027400 250-CALC-COMPOSITE-RTN.
027500     MOVE "250-CALC-COMPOSITE-RTN" TO PARA-NAME.
027600     MOVE AGE-YEARS OF STAGE3-IN-REC TO LINK-AGE-YEARS.
027700     MOVE BODY-MASS-INDEX OF STAGE3-IN-REC
027800                                     TO LINK-BODY-MASS-INDEX-C.
027900     MOVE TYPE2DM-FLAG OF STAGE3-IN-REC TO LINK-TYPE2DM-FLAG-C.
028000     MOVE AST-LEVEL OF STAGE3-IN-REC TO LINK-AST-LEVEL.
028100     MOVE ALT-LEVEL OF STAGE3-IN-REC TO LINK-ALT-LEVEL.
028200     MOVE PLATELET-COUNT OF STAGE3-IN-REC TO LINK-PLATELET-COUNT.
028300     MOVE FIB4-INDEX OF STAGE3-IN-REC TO LINK-FIB4-INDEX-C.
028400     MOVE APRI-INDEX OF STAGE3-IN-REC TO LINK-APRI-INDEX-C.
028500     MOVE TOP1-STAGE-CODE OF STAGE3-IN-REC
028600                                     TO LINK-TOP1-STAGE-CODE-C.
028700     MOVE TOP1-PROBABILITY OF STAGE3-IN-REC
028800                                     TO LINK-TOP1-PROBABILITY-C.
028900     MOVE STIFFNESS-KPA OF STAGE3-OUT-REC TO LINK-STIFFNESS-KPA.
029000     MOVE PREVIOUS-COMPOSITE-SCORE OF STAGE3-IN-REC
029100                                     TO LINK-PREVIOUS-SCORE.
029200     MOVE QUALITY-VALID-FLAG OF STAGE3-IN-REC
029300                                     TO LINK-QUALITY-VALID-FLAG.
029400
029500     CALL 'HEPCOMP3' USING STAGE3-COMPOSITE-LINK.
029600
029700     MOVE LINK-COMPOSITE-SCORE TO
029800                             COMPOSITE-SCORE OF STAGE3-OUT-REC.
029900     MOVE LINK-PROGRESSION-12M TO
030000                        PROGRESSION-RISK-12M OF STAGE3-OUT-REC.
030100     MOVE LINK-DECOMP-12M TO DECOMP-RISK-12M OF STAGE3-OUT-REC.
030200     MOVE LINK-RISK-TIER TO RISK-TIER OF STAGE3-OUT-REC.
030300     MOVE LINK-NFS-SCORE TO NFS-SCORE OF STAGE3-OUT-REC.
030400     MOVE LINK-BARD-SCORE TO BARD-SCORE OF STAGE3-OUT-REC.
030500     MOVE STIFFNESS-SOURCE-WORK TO
030600                             STIFFNESS-SOURCE OF STAGE3-OUT-REC.
030700     MOVE "clinical-rule-engine:v1::heuristic" TO
030800                              MODEL-VERSION OF STAGE3-OUT-REC.
030900     DISPLAY "** TOP CONTRIBUTION ** " LINK-TOP-CONTRIB-CODE
031000             SPACE LINK-TOP-CONTRIB-VALUE.
031100 250-EXIT.
031200     EXIT.
031300
031400 400-APPLY-UPDATES.
031500     MOVE "400-APPLY-UPDATES" TO PARA-NAME.
031600     MOVE PATIENT-ID OF STAGE3-IN-REC TO PATIENT-ID
031700                                        OF STAGE3-OUT-REC.
031800     WRITE STG3OUT-REC-DATA FROM STAGE3-OUT-REC.
031900 400-EXIT.
032000     EXIT.
032100
032200 500-EVAL-ALERT-RULES.
032300     MOVE "500-EVAL-ALERT-RULES" TO PARA-NAME.
032400     MOVE "N" TO ADVANCED-FIRED-SW.
032500     MOVE "N" TO DECOMP-FIRED-SW.
032600
032700     IF COMPOSITE-SCORE OF STAGE3-OUT-REC >= ALERT-THRESHOLD-WORK
032800     AND (RISK-TIER OF STAGE3-OUT-REC = "HIGH" OR
032900          RISK-TIER OF STAGE3-OUT-REC = "CRITICAL")
033000         MOVE "Y" TO ADVANCED-FIRED-SW
033100         MOVE "ADVANCED_FIBROSIS_RISK" TO ALERT-TYPE
033200         MOVE COMPOSITE-SCORE OF STAGE3-OUT-REC TO
033300                                 ALERT-SCORE OF ALERT-OUT-REC
033400         MOVE ALERT-THRESHOLD-WORK TO
033500                                 ALERT-THRESHOLD OF ALERT-OUT-REC
033600         IF RISK-TIER OF STAGE3-OUT-REC = "CRITICAL"
033700             MOVE "CRITICAL" TO ALERT-SEVERITY OF ALERT-OUT-REC
033800         ELSE
033900             MOVE "HIGH" TO ALERT-SEVERITY OF ALERT-OUT-REC
034000         END-IF
034100         PERFORM 600-RECONCILE-ALERT THRU 600-EXIT.
034200
034300     IF DECOMP-RISK-12M OF STAGE3-OUT-REC >= DECOMP-THRESHOLD-WORK
034400         MOVE "Y" TO DECOMP-FIRED-SW
034500         MOVE "DECOMPENSATION_RISK" TO ALERT-TYPE
034600         MOVE DECOMP-RISK-12M OF STAGE3-OUT-REC TO
034700                                 ALERT-SCORE OF ALERT-OUT-REC
034800         MOVE DECOMP-THRESHOLD-WORK TO
034900                                 ALERT-THRESHOLD OF ALERT-OUT-REC
035000         IF DECOMP-RISK-12M OF STAGE3-OUT-REC >= 0.80
035100             MOVE "CRITICAL" TO ALERT-SEVERITY OF ALERT-OUT-REC
035200         ELSE
035300             MOVE "HIGH" TO ALERT-SEVERITY OF ALERT-OUT-REC
035400         END-IF
035500         PERFORM 600-RECONCILE-ALERT THRU 600-EXIT.
035600 500-EXIT.
035700     EXIT.
035800
035900* READ THE ALERT MASTER BY PATIENT-ID + ALERT-TYPE.  AN ALREADY
036000* OPEN ALERT OF THE SAME TYPE IS REWRITTEN IN PLACE AND DOES NOT
036100* COUNT AS CREATED - OTHERWISE A NEW OPEN ALERT IS WRITTEN
036200 600-RECONCILE-ALERT.
036300     MOVE "600-RECONCILE-ALERT" TO PARA-NAME.
036400     MOVE PATIENT-ID OF STAGE3-OUT-REC TO ALERT-KEY-PATIENT-ID.
036500     MOVE ALERT-TYPE TO ALERT-KEY-TYPE.
036600     MOVE ALERT-SEVERITY OF ALERT-OUT-REC TO
036700                             ALERT-SEVERITY IN ALERT-MASTER-REC.
036800     MOVE ALERT-THRESHOLD OF ALERT-OUT-REC TO
036900                             ALERT-THRESHOLD IN ALERT-MASTER-REC.
037000     MOVE ALERT-SCORE OF ALERT-OUT-REC TO
037100                             ALERT-SCORE IN ALERT-MASTER-REC.
037200     MOVE "OPEN" TO ALERT-STATUS IN ALERT-MASTER-REC.
037300
037400     READ ALERTMS INTO ALERT-MASTER-REC.
037500     IF RECORD-FOUND
037600         REWRITE ALERT-MASTER-REC-FD FROM ALERT-MASTER-REC
037700             INVALID KEY
037800                 MOVE "** PROBLEM REWRITING ALERTMS" TO
037900                                             ABEND-REASON
038000                 MOVE ALERTMS-STATUS TO EXPECTED-VAL
038100                 GO TO 1000-ABEND-RTN
038200         END-REWRITE
038300     ELSE
038400         WRITE ALERT-MASTER-REC-FD FROM ALERT-MASTER-REC
038500             INVALID KEY
038600                 MOVE "** PROBLEM WRITING ALERTMS" TO
038700                                             ABEND-REASON
038800                 MOVE ALERTMS-STATUS TO EXPECTED-VAL
038900                 GO TO 1000-ABEND-RTN
039000         END-WRITE
039100         ADD +1 TO ALERTS-CREATED.
039200
039300     MOVE ALERT-KEY-PATIENT-ID TO PATIENT-ID OF ALERT-OUT-REC.
039400     MOVE ALERT-STATUS IN ALERT-MASTER-REC TO ALERT-STATUS
039500                                             OF ALERT-OUT-REC.
039600     WRITE ALRTOUT-REC-DATA FROM ALERT-OUT-REC.
039700 600-EXIT.
039800     EXIT.
039900
040000 800-OPEN-FILES.
040100     MOVE "800-OPEN-FILES" TO PARA-NAME.
040200     OPEN INPUT STG3IN.
040300     OPEN OUTPUT STG3OUT, ALRTOUT, SYSOUT.
040400     OPEN I-O ALERTMS.
040500 800-EXIT.
040600     EXIT.
040700
040800 850-CLOSE-FILES.
040900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
041000     CLOSE STG3IN, STG3OUT, ALRTOUT, ALERTMS, SYSOUT.
041100 850-EXIT.
041200     EXIT.
041300
041400 900-READ-STG3IN.
041500     READ STG3IN INTO STAGE3-IN-REC
041600         AT END MOVE "N" TO MORE-DATA-SW
041700         GO TO 900-EXIT
041800     END-READ.
041900     ADD +1 TO RECORDS-READ.
042000 900-EXIT.
042100     EXIT.
042200
042300 999-CLEANUP.
042400     MOVE "999-CLEANUP" TO PARA-NAME.
042500     IF STAGE3-RUN-ENABLED
042600         PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042700     DISPLAY "** RUN STATUS **".
042800     DISPLAY RUN-STATUS.
042900     DISPLAY "** PATIENTS PROCESSED / ALERTS CREATED / FAILED **".
043000     DISPLAY PATIENTS-PROCESSED SPACE ALERTS-CREATED
043100             SPACE PATIENTS-FAILED.
043200     DISPLAY "******** NORMAL END OF JOB HEPSTG3 ********".
043300 999-EXIT.
043400     EXIT.
043500
043600 1000-ABEND-RTN.
043700     WRITE SYSOUT-REC FROM ABEND-REC.
043800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
043900     DISPLAY "*** ABNORMAL END OF JOB - HEPSTG3 ***" UPON CONSOLE.
044000     DIVIDE ZERO-VAL INTO ONE-VAL.
