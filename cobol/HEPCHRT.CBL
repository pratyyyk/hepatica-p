000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPCHRT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/88.
000600 DATE-COMPILED. 05/09/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          VALIDATES THE SYNTHETIC COHORT FILE USED TO AUDIT THE
001300*          RULE ENGINE.  EVERY BOUNDED COLUMN IS RANGE-CHECKED -
001400*          THE FIRST COLUMN OUT OF RANGE NAMES THE RECORD INVALID
001500*          BUT THE RECORD IS STILL WRITTEN.  VALID RECORDS ALSO
001600*          GET THE STAGE 1 FIB-4/APRI SCORING AND A LATENT-STAGE
001700*          LABEL DERIVED FROM THE COHORT'S SYNTHETIC SCORE.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    --------------------------------------------------------
002200*    DATE     INIT  REQUEST    DESCRIPTION
002300*    -------- ----  ---------  --------------------------------
002400*    05/09/88  JS   WO-3380    ORIGINAL CODING - BOUNDS EDITS ONLY
002500*    01/17/91  RK   WO-3680    ADDED STAGE 1 SCORING REUSE
002600*    07/22/93  TGD  WO-4070    ADDED LATENT-STAGE BIN TABLE
002700*    04/17/99  AK   WO-5897    Y2K REVIEW - NO CHANGE REQUIRED
002800*    10/21/00  RK   WO-6040    ADDED TIER-DISTRIBUTION FRACTIONS
002900*                              TO END-OF-RUN DISPLAY PER AUDIT REQ
003000*    ------------------------------------------------------------
003100******************************************************************
003200
003300         INPUT FILE              -   DDS0001.COHRTIN
003400
003500         OUTPUT FILE             -   DDS0001.COHRTOUT
003600
003700         DUMP FILE                -  SYSOUT
003800
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT COHRTIN
005300     ASSIGN TO UT-S-COHRTIN
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT COHRTOUT
005800     ASSIGN TO UT-S-COHRTOUT
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 130 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC  PIC X(130).
007100
007200 FD  COHRTIN
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 85 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS COHRTIN-REC-DATA.
007800 01  COHRTIN-REC-DATA PIC X(85).
007900
008000 FD  COHRTOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 135 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS COHRTOUT-REC-DATA.
008600 01  COHRTOUT-REC-DATA PIC X(135).
008700
008800** QSAM FILES
008900 WORKING-STORAGE SECTION.
009000
009100 01  FILE-STATUS-CODES.
009200     05  OFCODE                       PIC X(2).
009300         88 CODE-WRITE    VALUE SPACES.
009350     05  FILLER                       PIC X(02).
009400
009500 COPY HEPCOHRT.
009600
009700 01  BIN-TABLE.
009800     05  BIN-ROW OCCURS 5 TIMES INDEXED BY BIN-IDX.
009900         10  BIN-UPPER-BOUND          PIC 9V9(06) COMP-3.
010000         10  BIN-STAGE-CODE           PIC X(02).
010100 01  BIN-VALUES REDEFINES BIN-TABLE.
010200     05  FILLER                       PIC X(30).
010300
010350 77  SQRT-IDX                         PIC 9(02) COMP.
010400 01  CALC-FIELDS.
010500     05  SQRT-ARG                     PIC 9(04)V9999 COMP-3.
010600     05  SQRT-ARG-REDEF REDEFINES SQRT-ARG
010700                                      PIC 9(08) COMP-3.
010800     05  SQRT-GUESS                   PIC 9(04)V9999 COMP-3.
010900     05  SQRT-GUESS-REDEF REDEFINES SQRT-GUESS
011000                                      PIC 9(08) COMP-3.
011200     05  FIB4-WORK                    PIC 9(04)V9999 COMP-3.
011300     05  FIB4-WORK-REDEF REDEFINES FIB4-WORK
011400                                      PIC 9(08) COMP-3.
011500     05  APRI-WORK                    PIC 9(04)V9999 COMP-3.
011600     05  PROBABILITY-WORK             PIC 9V9999 COMP-3.
011700     05  MAX-EXCESS                   PIC S9(04)V99 COMP-3.
011800     05  FILLER                       PIC X(04).
011900
012000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012100     05 RECORDS-READ              PIC 9(07) COMP.
012200     05 VALID-COUNT                PIC 9(07) COMP.
012300     05 INVALID-COUNT              PIC 9(07) COMP.
012400     05 TIER-LOW-COUNT            PIC 9(07) COMP.
012500     05 TIER-MODERATE-COUNT       PIC 9(07) COMP.
012600     05 TIER-HIGH-COUNT           PIC 9(07) COMP.
012700     05 TIER-LOW-FRACTION         PIC 9V9(06) COMP-3.
012800     05 TIER-MODERATE-FRACTION    PIC 9V9(06) COMP-3.
012900     05 TIER-HIGH-FRACTION        PIC 9V9(06) COMP-3.
013000     05 FILLER                    PIC X(04).
013100
013150 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".
013175     88 NO-MORE-DATA VALUE "N".
013200 01  FLAGS-AND-SWITCHES.
013500     05 FILLER                    PIC X(02).
013600
013700 COPY HEPABEND.
013800
013900 PROCEDURE DIVISION.
014000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014100     PERFORM 100-MAINLINE THRU 100-EXIT
014200             UNTIL NO-MORE-DATA.
014300     PERFORM 999-CLEANUP THRU 999-EXIT.
014400     MOVE +0 TO RETURN-CODE.
014500     GOBACK.
014600
014700 000-HOUSEKEEPING.
014800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014900     DISPLAY "******** BEGIN JOB HEPCHRT ********".
015000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015100     PERFORM 050-LOAD-BIN-TABLE THRU 050-EXIT.
015200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015300     PERFORM 900-READ-COHRTIN THRU 900-EXIT.
015400     IF NO-MORE-DATA
015500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
015600         GO TO 1000-ABEND-RTN.
015700 000-EXIT.
015800     EXIT.
015900
016000* RIGHT-OPEN LATENT-STAGE BINS - <.18 F0  <.36 F1  <.56 F2
016100* <.75 F3  ELSE F4.  THE LAST ROW CARRIES A SENTINEL BOUND OF
016200* 1.000001 SO THE SEARCH ALWAYS FINDS A ROW
016300 050-LOAD-BIN-TABLE.
016400     MOVE 0.180000 TO BIN-UPPER-BOUND(1).
016500     MOVE "F0" TO BIN-STAGE-CODE(1).
016600     MOVE 0.360000 TO BIN-UPPER-BOUND(2).
016700     MOVE "F1" TO BIN-STAGE-CODE(2).
016800     MOVE 0.560000 TO BIN-UPPER-BOUND(3).
016900     MOVE "F2" TO BIN-STAGE-CODE(3).
017000     MOVE 0.750000 TO BIN-UPPER-BOUND(4).
017100     MOVE "F3" TO BIN-STAGE-CODE(4).
017200     MOVE 1.000001 TO BIN-UPPER-BOUND(5).
017300     MOVE "F4" TO BIN-STAGE-CODE(5).
017400 050-EXIT.
017500     EXIT.
017600
017700 100-MAINLINE.
017800     MOVE "100-MAINLINE" TO PARA-NAME.
017900     MOVE "Y" TO COHORT-VALID-FLAG.
018000     MOVE SPACES TO COHORT-ERROR-FIELD.
018100     PERFORM 300-BOUNDS-EDITS THRU 300-EXIT.
018200
018300     IF COHORT-RECORD-VALID
018400         ADD +1 TO VALID-COUNT
018500         PERFORM 400-COMPUTE-STAGE1 THRU 400-EXIT
018600         PERFORM 450-LATENT-STAGE-BIN THRU 450-EXIT
018700     ELSE
018800         ADD +1 TO INVALID-COUNT
018900         MOVE ZEROS TO FIB4-INDEX OF COHORT-OUT-REC,
019000                        APRI-INDEX OF COHORT-OUT-REC,
019100                        RISK-PROBABILITY OF COHORT-OUT-REC
019200         MOVE SPACES TO RISK-TIER OF COHORT-OUT-REC,
019300                        LATENT-STAGE-CODE OF COHORT-OUT-REC.
019400
019500     PERFORM 700-WRITE-COHRTOUT THRU 700-EXIT.
019600     PERFORM 900-READ-COHRTIN THRU 900-EXIT.
019700 100-EXIT.
019800     EXIT.
019900
020000* FIRST VIOLATION NAMES THE RECORD INVALID AND STOPS EDITING -
020100* THE RECORD IS STILL WRITTEN, NOT REJECTED, SO THE ORDER BELOW
020200* FOLLOWS THE COHORT-IN-REC FIELD LAYOUT
020300 300-BOUNDS-EDITS.
020400     MOVE "300-BOUNDS-EDITS" TO PARA-NAME.
020500     IF AGE-YEARS OF COHORT-IN-REC < 18
020600     OR AGE-YEARS OF COHORT-IN-REC > 90
020700         MOVE "AGE-YEARS" TO COHORT-ERROR-FIELD
020800         MOVE "N" TO COHORT-VALID-FLAG
020900         GO TO 300-EXIT.
021000
021100     IF BODY-MASS-INDEX OF COHORT-IN-REC < 15
021200     OR BODY-MASS-INDEX OF COHORT-IN-REC > 60
021300         MOVE "BODY-MASS-INDEX" TO COHORT-ERROR-FIELD
021400         MOVE "N" TO COHORT-VALID-FLAG
021500         GO TO 300-EXIT.
021600
021700     IF AST-LEVEL OF COHORT-IN-REC < 10
021800     OR AST-LEVEL OF COHORT-IN-REC > 500
021900         MOVE "AST-LEVEL" TO COHORT-ERROR-FIELD
022000         MOVE "N" TO COHORT-VALID-FLAG
022100         GO TO 300-EXIT.
022200
022300     IF ALT-LEVEL OF COHORT-IN-REC < 8
022400     OR ALT-LEVEL OF COHORT-IN-REC > 500
022500         MOVE "ALT-LEVEL" TO COHORT-ERROR-FIELD
022600         MOVE "N" TO COHORT-VALID-FLAG
022700         GO TO 300-EXIT.
022800
022900     IF PLATELET-COUNT OF COHORT-IN-REC < 40
023000     OR PLATELET-COUNT OF COHORT-IN-REC > 600
023100         MOVE "PLATELET-COUNT" TO COHORT-ERROR-FIELD
023200         MOVE "N" TO COHORT-VALID-FLAG
023300         GO TO 300-EXIT.
023400
023500     IF AST-ULN OF COHORT-IN-REC < 25
023600     OR AST-ULN OF COHORT-IN-REC > 55
023700         MOVE "AST-ULN" TO COHORT-ERROR-FIELD
023800         MOVE "N" TO COHORT-VALID-FLAG
023900         GO TO 300-EXIT.
024000
024100     IF ALBUMIN-G-DL OF COHORT-IN-REC < 2.0
024200     OR ALBUMIN-G-DL OF COHORT-IN-REC > 5.5
024300         MOVE "ALBUMIN-G-DL" TO COHORT-ERROR-FIELD
024400         MOVE "N" TO COHORT-VALID-FLAG
024500         GO TO 300-EXIT.
024600
024700     IF BILIRUBIN-MG-DL OF COHORT-IN-REC < 0.1
024800     OR BILIRUBIN-MG-DL OF COHORT-IN-REC > 8.0
024900         MOVE "BILIRUBIN-MG-DL" TO COHORT-ERROR-FIELD
025000         MOVE "N" TO COHORT-VALID-FLAG
025100         GO TO 300-EXIT.
025200
025300     IF GGT-U-L OF COHORT-IN-REC < 10
025400     OR GGT-U-L OF COHORT-IN-REC > 800
025500         MOVE "GGT-U-L" TO COHORT-ERROR-FIELD
025600         MOVE "N" TO COHORT-VALID-FLAG
025700         GO TO 300-EXIT.
025800
025900     IF INR-VALUE OF COHORT-IN-REC < 0.8
026000     OR INR-VALUE OF COHORT-IN-REC > 2.5
026100         MOVE "INR-VALUE" TO COHORT-ERROR-FIELD
026200         MOVE "N" TO COHORT-VALID-FLAG
026300         GO TO 300-EXIT.
026400
026500     IF HBA1C-PCT OF COHORT-IN-REC < 4.5
026600     OR HBA1C-PCT OF COHORT-IN-REC > 12.0
026700         MOVE "HBA1C-PCT" TO COHORT-ERROR-FIELD
026800         MOVE "N" TO COHORT-VALID-FLAG
026900         GO TO 300-EXIT.
027000
027100     IF TRIGLYCERIDES OF COHORT-IN-REC < 50
027200     OR TRIGLYCERIDES OF COHORT-IN-REC > 700
027300         MOVE "TRIGLYCERIDES" TO COHORT-ERROR-FIELD
027400         MOVE "N" TO COHORT-VALID-FLAG
027500         GO TO 300-EXIT.
027600
027700     IF LATENT-FIBROSIS-SCORE OF COHORT-IN-REC < 0
027800     OR LATENT-FIBROSIS-SCORE OF COHORT-IN-REC > 1
027900         MOVE "LATENT-SCORE" TO COHORT-ERROR-FIELD
028000         MOVE "N" TO COHORT-VALID-FLAG
028100         GO TO 300-EXIT.
028200 300-EXIT.
028300     EXIT.
028400
028500* STAGE 1 FIB-4/APRI SCORING - SAME FORMULAS AS HEPSTG1
028600 400-COMPUTE-STAGE1.
028700     MOVE "400-COMPUTE-STAGE1" TO PARA-NAME.
028800     MOVE ALT-LEVEL OF COHORT-IN-REC TO SQRT-ARG.
028900     PERFORM 420-CALC-SQRT THRU 420-EXIT.
029000
029100     COMPUTE FIB4-WORK ROUNDED =
029200         (AGE-YEARS OF COHORT-IN-REC * AST-LEVEL OF COHORT-IN-REC)
029300         / (PLATELET-COUNT OF COHORT-IN-REC * SQRT-GUESS).
029400     MOVE FIB4-WORK TO FIB4-INDEX OF COHORT-OUT-REC.
029500
029600     COMPUTE APRI-WORK ROUNDED =
029700         ((AST-LEVEL OF COHORT-IN-REC /
029800           AST-ULN OF COHORT-IN-REC) * 100)
029900         / PLATELET-COUNT OF COHORT-IN-REC.
030000     MOVE APRI-WORK TO APRI-INDEX OF COHORT-OUT-REC.
030100
030200     IF FIB4-INDEX OF COHORT-OUT-REC > 2.67
030300     OR APRI-INDEX OF COHORT-OUT-REC >= 1.0
030400         MOVE "HIGH" TO RISK-TIER OF COHORT-OUT-REC
030500         ADD +1 TO TIER-HIGH-COUNT
030600     ELSE
030700     IF (FIB4-INDEX OF COHORT-OUT-REC >= 1.3 AND
030800         FIB4-INDEX OF COHORT-OUT-REC <= 2.67)
030900     OR (APRI-INDEX OF COHORT-OUT-REC >= 0.5 AND
031000         APRI-INDEX OF COHORT-OUT-REC < 1.0)
031100         MOVE "MODERATE" TO RISK-TIER OF COHORT-OUT-REC
031200         ADD +1 TO TIER-MODERATE-COUNT
031300     ELSE
031400         MOVE "LOW" TO RISK-TIER OF COHORT-OUT-REC
031500         ADD +1 TO TIER-LOW-COUNT.
031600
031700     IF RISK-TIER OF COHORT-OUT-REC = "HIGH"
031800         MOVE 0.82 TO PROBABILITY-WORK
031900     ELSE
032000     IF RISK-TIER OF COHORT-OUT-REC = "MODERATE"
032100         MOVE 0.55 TO PROBABILITY-WORK
032200     ELSE
032300         MOVE 0.20 TO PROBABILITY-WORK.
032400
032500     IF BODY-MASS-INDEX OF COHORT-IN-REC >= 30.0
032600     AND HAS-TYPE2-DIABETES OF COHORT-IN-REC
032700         ADD 0.05 TO PROBABILITY-WORK.
032800     IF PROBABILITY-WORK > 0.95
032900         MOVE 0.95 TO PROBABILITY-WORK.
033000     MOVE PROBABILITY-WORK TO RISK-PROBABILITY OF COHORT-OUT-REC.
033100 400-EXIT.
033200     EXIT.
033300
033400* NEWTON-RAPHSON SQUARE ROOT - NO SQRT INTRINSIC IS ALLOWED
033500 420-CALC-SQRT.
033600     MOVE SQRT-ARG TO SQRT-GUESS.
033700     IF SQRT-GUESS = 0  MOVE 1 TO SQRT-GUESS.
033800     PERFORM 422-SQRT-ITERATE THRU 422-EXIT
033900         VARYING SQRT-IDX FROM 1 BY 1 UNTIL SQRT-IDX > 25.
034000 420-EXIT.
034100     EXIT.
034200
034300 422-SQRT-ITERATE.
034400     COMPUTE SQRT-GUESS ROUNDED =
034500         (SQRT-GUESS + (SQRT-ARG / SQRT-GUESS)) / 2.
034600 422-EXIT.
034700     EXIT.
034800
034900* LOCATES THE FIRST BIN WHOSE UPPER BOUND EXCEEDS THE LATENT
035000* SCORE - ORDERED-BREAKPOINT TABLE LOOKUP, SAME SEARCH STYLE
035050* AS THE OTHER INDEXED LOOKUP TABLES IN THIS PROGRAM.
035100 425-POSITION-BIN-TABLE.
035200     MOVE "425-POSITION-BIN-TABLE" TO PARA-NAME.
035300     SET BIN-IDX TO 1.
035400     SEARCH BIN-ROW
035500         AT END
035600             SET BIN-IDX TO 5
035700         WHEN LATENT-FIBROSIS-SCORE OF COHORT-IN-REC
035800              < BIN-UPPER-BOUND(BIN-IDX)
035900             MOVE BIN-STAGE-CODE(BIN-IDX) TO
036000                  LATENT-STAGE-CODE OF COHORT-OUT-REC.
036100 425-EXIT.
036200     EXIT.
036300
036400 450-LATENT-STAGE-BIN.
036500     MOVE "450-LATENT-STAGE-BIN" TO PARA-NAME.
036600     PERFORM 425-POSITION-BIN-TABLE THRU 425-EXIT.
036700 450-EXIT.
036800     EXIT.
036900
037000 700-WRITE-COHRTOUT.
037100     WRITE COHRTOUT-REC-DATA FROM COHORT-OUT-REC.
037200 700-EXIT.
037300     EXIT.
037400
037500 800-OPEN-FILES.
037600     MOVE "800-OPEN-FILES" TO PARA-NAME.
037700     OPEN INPUT COHRTIN.
037800     OPEN OUTPUT COHRTOUT, SYSOUT.
037900 800-EXIT.
038000     EXIT.
038100
038200 850-CLOSE-FILES.
038300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
038400     CLOSE COHRTIN, COHRTOUT, SYSOUT.
038500 850-EXIT.
038600     EXIT.
038700
038800 900-READ-COHRTIN.
038900     READ COHRTIN INTO COHORT-IN-REC
039000         AT END MOVE "N" TO MORE-DATA-SW
039100         GO TO 900-EXIT
039200     END-READ.
039300     ADD +1 TO RECORDS-READ.
039400     MOVE PATIENT-ID OF COHORT-IN-REC TO PATIENT-ID
039500                                        OF COHORT-OUT-REC.
039600     MOVE SEX-CODE OF COHORT-IN-REC TO SEX-CODE OF COHORT-OUT-REC.
039700     MOVE AGE-YEARS OF COHORT-IN-REC TO AGE-YEARS
039800                                       OF COHORT-OUT-REC.
039900     MOVE BODY-MASS-INDEX OF COHORT-IN-REC TO BODY-MASS-INDEX
040000                                              OF COHORT-OUT-REC.
040100     MOVE TYPE2DM-FLAG OF COHORT-IN-REC TO TYPE2DM-FLAG
040200                                         OF COHORT-OUT-REC.
040300     MOVE AST-LEVEL OF COHORT-IN-REC TO AST-LEVEL OF COHORT-OUT-REC.
040400     MOVE ALT-LEVEL OF COHORT-IN-REC TO ALT-LEVEL OF COHORT-OUT-REC.
040500     MOVE PLATELET-COUNT OF COHORT-IN-REC TO PLATELET-COUNT
040600                                             OF COHORT-OUT-REC.
040700     MOVE AST-ULN OF COHORT-IN-REC TO AST-ULN OF COHORT-OUT-REC.
040800     MOVE ALBUMIN-G-DL OF COHORT-IN-REC TO ALBUMIN-G-DL
040900                                          OF COHORT-OUT-REC.
041000     MOVE BILIRUBIN-MG-DL OF COHORT-IN-REC TO BILIRUBIN-MG-DL
041100                                             OF COHORT-OUT-REC.
041200     MOVE GGT-U-L OF COHORT-IN-REC TO GGT-U-L OF COHORT-OUT-REC.
041300     MOVE INR-VALUE OF COHORT-IN-REC TO INR-VALUE OF COHORT-OUT-REC.
041400     MOVE HBA1C-PCT OF COHORT-IN-REC TO HBA1C-PCT OF COHORT-OUT-REC.
041500     MOVE TRIGLYCERIDES OF COHORT-IN-REC TO TRIGLYCERIDES
041600                                            OF COHORT-OUT-REC.
041700     MOVE LATENT-FIBROSIS-SCORE OF COHORT-IN-REC TO
041800                        LATENT-FIBROSIS-SCORE OF COHORT-OUT-REC.
041900 900-EXIT.
042000     EXIT.
042100
042200 999-CLEANUP.
042300     MOVE "999-CLEANUP" TO PARA-NAME.
042400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042500     MOVE 0 TO TIER-LOW-FRACTION, TIER-MODERATE-FRACTION,
042600               TIER-HIGH-FRACTION.
042700     IF VALID-COUNT > 0
042800         COMPUTE TIER-LOW-FRACTION ROUNDED =
042900             TIER-LOW-COUNT / VALID-COUNT
043000         COMPUTE TIER-MODERATE-FRACTION ROUNDED =
043100             TIER-MODERATE-COUNT / VALID-COUNT
043200         COMPUTE TIER-HIGH-FRACTION ROUNDED =
043300             TIER-HIGH-COUNT / VALID-COUNT.
043400     DISPLAY "** RECORDS READ / VALID / INVALID **".
043500     DISPLAY RECORDS-READ SPACE VALID-COUNT SPACE INVALID-COUNT.
043600     DISPLAY "** TIER LOW/MODERATE/HIGH COUNTS **".
043700     DISPLAY TIER-LOW-COUNT SPACE TIER-MODERATE-COUNT
043800             SPACE TIER-HIGH-COUNT.
043900     DISPLAY "** TIER LOW/MODERATE/HIGH FRACTIONS **".
044000     DISPLAY TIER-LOW-FRACTION SPACE TIER-MODERATE-FRACTION
044100             SPACE TIER-HIGH-FRACTION.
044200     DISPLAY "******** NORMAL END OF JOB HEPCHRT ********".
044300 999-EXIT.
044400     EXIT.
044500
044600 1000-ABEND-RTN.
044700     WRITE SYSOUT-REC FROM ABEND-REC.
044800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044900     DISPLAY "*** ABNORMAL END OF JOB - HEPCHRT ***" UPON CONSOLE.
045000     DIVIDE ZERO-VAL INTO ONE-VAL.
