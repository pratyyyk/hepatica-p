000100******************************************************************
000200*    HEPSCANQ  -  STAGE 2 SCAN-QUALITY INPUT AND OUTPUT RECS    *
000300*    TWO FORMATS - INPUT METRICS AND GATE VERDICT/REASON CODES  *
000400******************************************************************
000500 01  SCAN-QUALITY-IN-REC.
000600     05  SCAN-ID                      PIC X(12).
000700     05  BLUR-SCORE                   PIC 9(05)V9999.
000800     05  SCAN-BRIGHTNESS              PIC 9(03)V9999.
000900     05  DARK-PIXEL-RATIO             PIC 9V9999.
001000     05  BRIGHT-PIXEL-RATIO           PIC 9V9999.
001100     05  EDGE-DENSITY                 PIC 9V9999.
001200     05  FILLER                       PIC X(02).
001300
001400 01  SCAN-QUALITY-OUT-REC.
001500     05  SCAN-ID                      PIC X(12).
001600     05  SCAN-IS-VALID                PIC X(01).
001700         88  SCAN-QUALITY-ACCEPTED      VALUE "Y".
001800     05  SCAN-REASON-CODE OCCURS 5 TIMES
001900                                      PIC X(24).
002000     05  FILLER                       PIC X(02).
