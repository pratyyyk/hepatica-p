000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HEPPROXY.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/14/89.
000700 DATE-COMPILED. 06/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          ESTIMATES A LIVER-STIFFNESS VALUE IN KPA WHEN NO
001300*          ELASTOGRAPHY MEASUREMENT IS ON FILE FOR THE PATIENT.
001400*          CALLED BY HEPSTG3 AND BY HEPCHRT.  THE CALLING
001500*          PROGRAM SUPPLIES WHATEVER CLINICAL/FIBROSIS INPUTS
001600*          IT HAS - THIS ROUTINE APPLIES THE SPEC DEFAULTS FOR
001700*          WHATEVER IS MISSING BEFORE CALCULATING.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    --------------------------------------------------------
002200*    DATE     INIT  REQUEST    DESCRIPTION
002300*    -------- ----  ---------  --------------------------------
002400*    06/14/89  JS   WO-4522    ORIGINAL CODING
002500*    02/20/91  RK   WO-4810    ADDED BMI AND TYPE2DM TERMS
002600*    09/03/94  TGD  WO-5205    CLAMPED RESULT TO 2.0-75.0 RANGE
002700*    04/17/99  AK   WO-5891    Y2K REVIEW - NO CHANGE REQUIRED
002800*    06/11/02  JS   WO-6330    STAGE WEIGHT TABLE REBUILT AS A
002900*                              5-ROW OCCURS TABLE PER AUDIT REQ
003000*    ------------------------------------------------------------
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  STAGE-WEIGHT-TABLE.
004400     05  STAGE-WEIGHT-ROW OCCURS 5 TIMES INDEXED BY STG-IDX.
004500         10  STAGE-WEIGHT-CODE       PIC X(02).
004600         10  STAGE-WEIGHT-VALUE      PIC 9V9 COMP-3.
004700 01  STAGE-WEIGHT-VALUES REDEFINES STAGE-WEIGHT-TABLE.
004800     05  FILLER                      PIC X(20).
004900
004950 77  MATCH-SW                         PIC X(01) VALUE "N".
004970     88  STAGE-WEIGHT-FOUND        VALUE "Y".
005000 01  MISC-FIELDS.
005100     05  RAW-STIFFNESS               PIC S9(05)V9(03) COMP-3.
005200     05  RAW-STIFFNESS-WHOLE REDEFINES RAW-STIFFNESS
005300                                      PIC S9(08) COMP-3.
005400     05  WORK-BMI-EXCESS              PIC S9(03)V99 COMP-3.
005500     05  WORK-BMI-EXCESS-WHOLE REDEFINES WORK-BMI-EXCESS
005600                                      PIC S9(05) COMP-3.
005700     05  WORK-FIB4-EXCESS             PIC S9(04)V9999 COMP-3.
005800     05  WORK-APRI-EXCESS             PIC S9(04)V9999 COMP-3.
006100     05  FILLER                      PIC X(04).
006200
006300 COPY HEPABEND.
006400
006500 LINKAGE SECTION.
006600 01  STIFFNESS-PROXY-LINK.
006700     05  LINK-TOP1-STAGE-CODE        PIC X(02).
006800     05  LINK-TOP1-PROBABILITY       PIC 9V9(06).
006900     05  LINK-HAS-FIBROSIS           PIC X(01).
007000     05  LINK-FIB4-INDEX             PIC 9(04)V9999.
007100     05  LINK-APRI-INDEX             PIC 9(04)V9999.
007200     05  LINK-HAS-CLINICAL           PIC X(01).
007300     05  LINK-BODY-MASS-INDEX        PIC 9(03)V99.
007400     05  LINK-TYPE2DM-FLAG           PIC X(01).
007500     05  LINK-ESTIMATED-KPA          PIC 9(03)V999.
007600
007700 PROCEDURE DIVISION USING STIFFNESS-PROXY-LINK.
007800     MOVE "HEPPROXY" TO ABEND-PROGRAM-ID.
007900     PERFORM 050-LOAD-STAGE-WEIGHTS THRU 050-EXIT.
008000     PERFORM 100-APPLY-DEFAULTS THRU 100-EXIT.
008100     PERFORM 200-CALC-PROXY THRU 200-EXIT.
008200     GOBACK.
008300
008400 050-LOAD-STAGE-WEIGHTS.
008500* STAGE WEIGHT: F0-0.0 F1-1.6 F2-3.8 F3-6.2 F4-8.4
008600     MOVE "F0" TO STAGE-WEIGHT-CODE(1).
008700     MOVE 0.0 TO STAGE-WEIGHT-VALUE(1).
008800     MOVE "F1" TO STAGE-WEIGHT-CODE(2).
008900     MOVE 1.6 TO STAGE-WEIGHT-VALUE(2).
009000     MOVE "F2" TO STAGE-WEIGHT-CODE(3).
009100     MOVE 3.8 TO STAGE-WEIGHT-VALUE(3).
009200     MOVE "F3" TO STAGE-WEIGHT-CODE(4).
009300     MOVE 6.2 TO STAGE-WEIGHT-VALUE(4).
009400     MOVE "F4" TO STAGE-WEIGHT-CODE(5).
009500     MOVE 8.4 TO STAGE-WEIGHT-VALUE(5).
009600 050-EXIT.
009700     EXIT.
009800
009900 100-APPLY-DEFAULTS.
010000     MOVE "100-APPLY-DEFAULTS" TO PARA-NAME.
010100* ABSENT-CLINICAL DEFAULTS PER SPEC - FIB4 1.4 APRI 0.6 BMI 27.5
010200* TYPE2DM N; ABSENT-FIBROSIS DEFAULT TOP1-PROB 0.55
010300     IF LINK-HAS-CLINICAL NOT = "Y"
010400         MOVE 1.4000 TO LINK-FIB4-INDEX
010500         MOVE 0.6000 TO LINK-APRI-INDEX
010600         MOVE 27.50 TO LINK-BODY-MASS-INDEX
010700         MOVE "N" TO LINK-TYPE2DM-FLAG.
010800     IF LINK-HAS-FIBROSIS NOT = "Y"
010900         MOVE 0.550000 TO LINK-TOP1-PROBABILITY.
011000 100-EXIT.
011100     EXIT.
011200
011300 200-CALC-PROXY.
011400     MOVE "200-CALC-PROXY" TO PARA-NAME.
011500     MOVE "N" TO MATCH-SW.
011600     SET STG-IDX TO 1.
011700     SEARCH STAGE-WEIGHT-ROW
011800         AT END
011900             MOVE 2.0 TO STAGE-WEIGHT-VALUE(1)
012000             SET STG-IDX TO 1
012100         WHEN STAGE-WEIGHT-CODE(STG-IDX) = LINK-TOP1-STAGE-CODE
012200             MOVE "Y" TO MATCH-SW.
012300
012400     IF LINK-FIB4-INDEX > 1.0
012500         COMPUTE WORK-FIB4-EXCESS = LINK-FIB4-INDEX - 1.0
012600     ELSE
012700         MOVE 0 TO WORK-FIB4-EXCESS.
012800
012900     IF LINK-APRI-INDEX > 0.4
013000         COMPUTE WORK-APRI-EXCESS = LINK-APRI-INDEX - 0.4
013100     ELSE
013200         MOVE 0 TO WORK-APRI-EXCESS.
013300
013400     IF LINK-BODY-MASS-INDEX > 25
013500         COMPUTE WORK-BMI-EXCESS = LINK-BODY-MASS-INDEX - 25
013600     ELSE
013700         MOVE 0 TO WORK-BMI-EXCESS.
013800
013900     COMPUTE RAW-STIFFNESS ROUNDED =
014000         4.8 + (1.9 * WORK-FIB4-EXCESS)
014100             + (2.3 * WORK-APRI-EXCESS)
014200             + STAGE-WEIGHT-VALUE(STG-IDX)
014300             + (1.8 * LINK-TOP1-PROBABILITY)
014400             + (0.06 * WORK-BMI-EXCESS).
014500     IF LINK-TYPE2DM-FLAG = "Y"
014600         ADD 0.9 TO RAW-STIFFNESS.
014700
014800     IF RAW-STIFFNESS < 2.0
014900         MOVE 2.0 TO LINK-ESTIMATED-KPA
015000     ELSE
015100     IF RAW-STIFFNESS > 75.0
015200         MOVE 75.0 TO LINK-ESTIMATED-KPA
015300     ELSE
015400         MOVE RAW-STIFFNESS TO LINK-ESTIMATED-KPA.
015500 200-EXIT.
015600     EXIT.
