000100******************************************************************
000200*    HEPS3REC  -  STAGE 3 COMPOSITE-RISK INPUT/OUTPUT RECORDS   *
000300*    STAGE3-IN IS THE PRE-MERGED LATEST-ASSESSMENT-PER-PATIENT  *
000400*    RECORD - NO KEYED LOOKUP IS NEEDED TO BUILD IT             *
000500******************************************************************
000600 01  STAGE3-IN-REC.
000700     05  PATIENT-ID                   PIC X(12).
000800     05  HAS-CLINICAL-FLAG            PIC X(01).
000900         88  CLINICAL-DATA-PRESENT      VALUE "Y".
001000     05  AGE-YEARS                    PIC 9(03).
001100     05  BODY-MASS-INDEX              PIC 9(03)V99.
001200     05  FIB4-INDEX                   PIC 9(04)V9999.
001300     05  APRI-INDEX                   PIC 9(04)V9999.
001400     05  AST-LEVEL                    PIC 9(04)V99.
001500     05  ALT-LEVEL                    PIC 9(04)V99.
001600     05  PLATELET-COUNT                PIC 9(04)V99.
001700     05  TYPE2DM-FLAG                 PIC X(01).
001800         88  HAS-TYPE2-DIABETES         VALUE "Y".
001900     05  HAS-FIBROSIS-FLAG            PIC X(01).
002000         88  FIBROSIS-DATA-PRESENT      VALUE "Y".
002100     05  TOP1-STAGE-CODE              PIC X(02).
002200     05  TOP1-PROBABILITY             PIC 9V9(06).
002300     05  QUALITY-VALID-FLAG           PIC X(01).
002400         88  SCAN-QUALITY-WAS-VALID     VALUE "Y".
002500     05  HAS-STIFFNESS-FLAG           PIC X(01).
002600         88  STIFFNESS-MEASURED         VALUE "Y".
002700     05  STIFFNESS-KPA                PIC 9(03)V999.
002800     05  PREVIOUS-COMPOSITE-SCORE     PIC 9V9(06).
002900     05  FILLER                       PIC X(04).
003000
003100 01  STAGE3-OUT-REC.
003200     05  PATIENT-ID                   PIC X(12).
003300     05  COMPOSITE-SCORE              PIC 9V9(06).
003400     05  PROGRESSION-RISK-12M         PIC 9V9(06).
003500     05  DECOMP-RISK-12M              PIC 9V9(06).
003600     05  RISK-TIER                    PIC X(08).
003700     05  STIFFNESS-KPA                PIC 9(03)V999.
003800     05  STIFFNESS-SOURCE             PIC X(08).
003900     05  NFS-SCORE                    PIC S9(03)V9(06).
004000     05  BARD-SCORE                   PIC 9(01).
004100     05  MODEL-VERSION                PIC X(40).
004200     05  FILLER                       PIC X(05).
