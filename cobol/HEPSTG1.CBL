000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPSTG1.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A PATIENT CLINICAL-LAB FILE AND
001300*          SCORES EACH RECORD FOR LIVER-FIBROSIS RISK USING THE
001400*          FIB-4 AND APRI SERUM INDICES (STAGE 1 OF THE HEPATICA
001500*          RULE ENGINE).  IT ALSO DERIVES THE ESTIMATED LAB
001600*          VALUES AND COMORBIDITY FLAGS THAT FEED STAGE 3.
001700*
001800*          RECORDS THAT FAIL THE FIELD EDITS ARE WRITTEN TO AN
001900*          ERROR LISTING AND SKIPPED - THEY DO NOT ABEND THE RUN.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    --------------------------------------------------------
002400*    DATE     INIT  REQUEST    DESCRIPTION
002500*    -------- ----  ---------  --------------------------------
002600*    01/23/88  JS   WO-3310    ORIGINAL CODING - FIB-4/APRI ONLY
002700*    05/10/90  RK   WO-3588    ADDED RISK-TIER AND PROBABILITY
002800*    11/02/92  TGD  WO-3850    ADDED DERIVED-FEATURE OUTPUT FILE
002900*                              PER CLINICAL COMMITTEE REQUEST
003000*    06/19/95  JS   WO-4120    NEWTON SQRT ROUTINE WIDENED TO
003100*                              25 ITERATIONS FOR HIGH ALT VALUES
003200*    04/17/99  AK   WO-5893    Y2K REVIEW - NO CHANGE REQUIRED
003300*    09/08/00  RK   WO-6010    ADDED PER-TIER CONTROL TOTALS TO
003400*                              END-OF-RUN DISPLAY
003500*    ------------------------------------------------------------
003600******************************************************************
003700
003800         INPUT FILE              -   DDS0001.PATCLIN
003900
004000         OUTPUT FILE - STAGE 1   -   DDS0001.STG1OUT
004100
004200         OUTPUT FILE - DERIVED   -   DDS0001.DERVOUT
004300
004400         INPUT ERROR FILE        -   DDS0001.PATERR
004500
004600         DUMP FILE               -   SYSOUT
004700
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT PATCLIN
006200     ASSIGN TO UT-S-PATCLIN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT STG1OUT
006700     ASSIGN TO UT-S-STG1OUT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT DERVOUT
007200     ASSIGN TO UT-S-DERVOUT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT PATERR
007700     ASSIGN TO UT-S-PATERR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100****** ONE RECORD PER PATIENT - CORE LABS FOR STAGE 1 SCORING
009200 FD  PATCLIN
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PATCLIN-REC-DATA.
009800 01  PATCLIN-REC-DATA PIC X(80).
009900
010000 FD  STG1OUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 70 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS STG1OUT-REC-DATA.
010600 01  STG1OUT-REC-DATA PIC X(70).
010700
010800 FD  DERVOUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 70 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS DERVOUT-REC-DATA.
011400 01  DERVOUT-REC-DATA PIC X(70).
011500
011600 FD  PATERR
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 120 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PATCLIN-REC-ERR.
012200 01  PATCLIN-REC-ERR.
012300     05  ERR-MSG                     PIC X(40).
012400     05  REST-OF-REC                 PIC X(80).
012500
012600** QSAM FILES
012700 WORKING-STORAGE SECTION.
012800
012900 01  FILE-STATUS-CODES.
013000     05  OFCODE                       PIC X(2).
013100         88 CODE-WRITE    VALUE SPACES.
013150     05  FILLER                       PIC X(02).
013200
013300 COPY HEPCLIN.
013400 COPY HEPS1OUT.
013500 COPY HEPDERIV.
013600
013650 77  SQRT-IDX                         PIC 9(02) COMP.
013700 01  CALC-FIELDS.
013800     05  SQRT-ARG                     PIC 9(04)V9999 COMP-3.
013900     05  SQRT-ARG-REDEF REDEFINES SQRT-ARG
014000                                      PIC 9(08) COMP-3.
014100     05  SQRT-GUESS                   PIC 9(04)V9999 COMP-3.
014200     05  SQRT-GUESS-REDEF REDEFINES SQRT-GUESS
014300                                      PIC 9(08) COMP-3.
014500     05  FIB4-WORK                    PIC 9(04)V9999 COMP-3.
014600     05  FIB4-WORK-REDEF REDEFINES FIB4-WORK
014700                                      PIC 9(08) COMP-3.
014800     05  APRI-WORK                    PIC 9(04)V9999 COMP-3.
014900     05  PROBABILITY-WORK             PIC 9V9999 COMP-3.
015000     05  MAX-EXCESS                   PIC S9(04)V99 COMP-3.
015100     05  FILLER                       PIC X(04).
015200
015300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015400     05 RECORDS-READ              PIC 9(07) COMP.
015500     05 RECORDS-PROCESSED         PIC 9(07) COMP.
015600     05 RECORDS-REJECTED          PIC 9(07) COMP.
015700     05 TIER-LOW-COUNT            PIC 9(07) COMP.
015800     05 TIER-MODERATE-COUNT       PIC 9(07) COMP.
015900     05 TIER-HIGH-COUNT           PIC 9(07) COMP.
016000     05 FILLER                    PIC X(04).
016100
016150 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".
016175     88 NO-MORE-DATA VALUE "N".
016200 01  FLAGS-AND-SWITCHES.
016500     05 ERROR-FOUND-SW            PIC X(01) VALUE "N".
016600         88 RECORD-ERROR-FOUND VALUE "Y".
016700         88 VALID-RECORD  VALUE "N".
016800     05 FILLER                    PIC X(02).
016900
017000 COPY HEPABEND.
017100
017200 PROCEDURE DIVISION.
017300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017400     PERFORM 100-MAINLINE THRU 100-EXIT
017500             UNTIL NO-MORE-DATA.
017600     PERFORM 999-CLEANUP THRU 999-EXIT.
017700     MOVE +0 TO RETURN-CODE.
017800     GOBACK.
017900
018000 000-HOUSEKEEPING.
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200     DISPLAY "******** BEGIN JOB HEPSTG1 ********".
018300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018500     PERFORM 900-READ-PATCLIN THRU 900-EXIT.
018600     IF NO-MORE-DATA
018700         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
018800         GO TO 1000-ABEND-RTN.
018900 000-EXIT.
019000     EXIT.
019100
019200 100-MAINLINE.
019300     MOVE "100-MAINLINE" TO PARA-NAME.
019400     MOVE "N" TO ERROR-FOUND-SW.
019500     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019600
019700     IF RECORD-ERROR-FOUND
019800         ADD +1 TO RECORDS-REJECTED
019900         PERFORM 720-WRITE-PATERR THRU 720-EXIT
020000     ELSE
020100         PERFORM 400-COMPUTE-INDICES THRU 400-EXIT
020200         PERFORM 450-DERIVE-FEATURES THRU 450-EXIT
020300         ADD +1 TO RECORDS-PROCESSED
020400         PERFORM 700-WRITE-STG1OUT THRU 700-EXIT
020500         PERFORM 710-WRITE-DERVOUT THRU 710-EXIT.
020600     PERFORM 900-READ-PATCLIN THRU 900-EXIT.
020700 100-EXIT.
020800     EXIT.
020900
021000 300-FIELD-EDITS.
021100     MOVE "300-FIELD-EDITS" TO PARA-NAME.
021200******** ALT, PLATELETS AND AST-ULN MUST ALL BE POSITIVE -
021300******** FIB-4 AND APRI ARE UNDEFINED OTHERWISE
021400     IF ALT-LEVEL OF PATIENT-CLINICAL-REC NOT > 0
021500        MOVE "*** ALT MUST BE GREATER THAN ZERO" TO ERR-MSG
021600        MOVE "Y" TO ERROR-FOUND-SW
021700        GO TO 300-EXIT.
021800
021900     IF PLATELET-COUNT OF PATIENT-CLINICAL-REC NOT > 0
022000        MOVE "*** PLATELETS MUST BE GREATER THAN ZERO" TO ERR-MSG
022100        MOVE "Y" TO ERROR-FOUND-SW
022200        GO TO 300-EXIT.
022300
022400     IF AST-ULN OF PATIENT-CLINICAL-REC NOT > 0
022500        MOVE "*** AST-ULN MUST BE GREATER THAN ZERO" TO ERR-MSG
022600        MOVE "Y" TO ERROR-FOUND-SW
022700        GO TO 300-EXIT.
022800 300-EXIT.
022900     EXIT.
023000
023100 400-COMPUTE-INDICES.
023200     MOVE "400-COMPUTE-INDICES" TO PARA-NAME.
023300     MOVE ALT-LEVEL OF PATIENT-CLINICAL-REC TO SQRT-ARG.
023400     PERFORM 425-CALC-SQRT THRU 425-EXIT.
023500
023600     COMPUTE FIB4-WORK ROUNDED =
023700         (AGE-YEARS OF PATIENT-CLINICAL-REC *
023800          AST-LEVEL OF PATIENT-CLINICAL-REC)
023900         / (PLATELET-COUNT OF PATIENT-CLINICAL-REC * SQRT-GUESS).
024000     MOVE FIB4-WORK TO FIB4-INDEX OF STAGE1-RESULT-REC.
024100     MOVE FIB4-WORK TO FIB4-INPUT OF DERIVED-FEATURES-REC.
024200
024300     COMPUTE APRI-WORK ROUNDED =
024400         ((AST-LEVEL OF PATIENT-CLINICAL-REC /
024500           AST-ULN OF PATIENT-CLINICAL-REC) * 100)
024600         / PLATELET-COUNT OF PATIENT-CLINICAL-REC.
024700     MOVE APRI-WORK TO APRI-INDEX OF STAGE1-RESULT-REC.
024800     MOVE APRI-WORK TO APRI-INPUT OF DERIVED-FEATURES-REC.
024900
025000     IF FIB4-INDEX OF STAGE1-RESULT-REC > 2.67
025100     OR APRI-INDEX OF STAGE1-RESULT-REC >= 1.0
025200         MOVE "HIGH" TO RISK-TIER OF STAGE1-RESULT-REC
025300         ADD +1 TO TIER-HIGH-COUNT
025400     ELSE
025500     IF (FIB4-INDEX OF STAGE1-RESULT-REC >= 1.3 AND
025600         FIB4-INDEX OF STAGE1-RESULT-REC <= 2.67)
025700     OR (APRI-INDEX OF STAGE1-RESULT-REC >= 0.5 AND
025800         APRI-INDEX OF STAGE1-RESULT-REC < 1.0)
025900         MOVE "MODERATE" TO RISK-TIER OF STAGE1-RESULT-REC
026000         ADD +1 TO TIER-MODERATE-COUNT
026100     ELSE
026200         MOVE "LOW" TO RISK-TIER OF STAGE1-RESULT-REC
026300         ADD +1 TO TIER-LOW-COUNT.
026400
026500     IF RISK-TIER OF STAGE1-RESULT-REC = "HIGH"
026600         MOVE 0.82 TO PROBABILITY-WORK
026700     ELSE
026800     IF RISK-TIER OF STAGE1-RESULT-REC = "MODERATE"
026900         MOVE 0.55 TO PROBABILITY-WORK
027000     ELSE
027100         MOVE 0.20 TO PROBABILITY-WORK.
027200
027300     IF BODY-MASS-INDEX OF PATIENT-CLINICAL-REC >= 30.0
027400     AND HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
027500         ADD 0.05 TO PROBABILITY-WORK.
027600     IF PROBABILITY-WORK > 0.95
027700         MOVE 0.95 TO PROBABILITY-WORK.
027800     MOVE PROBABILITY-WORK TO RISK-PROBABILITY OF STAGE1-RESULT-REC.
027900     MOVE "clinical-rule-engine:v1" TO MODEL-VERSION
028000                                   OF STAGE1-RESULT-REC.
028100 400-EXIT.
028200     EXIT.
028300
028400* NEWTON-RAPHSON SQUARE ROOT - NO SQRT INTRINSIC IS ALLOWED
028500 425-CALC-SQRT.
028600     MOVE SQRT-ARG TO SQRT-GUESS.
028700     IF SQRT-GUESS = 0  MOVE 1 TO SQRT-GUESS.
028800     PERFORM 427-SQRT-ITERATE THRU 427-EXIT
028900         VARYING SQRT-IDX FROM 1 BY 1 UNTIL SQRT-IDX > 25.
029000 425-EXIT.
029100     EXIT.
029200
029300 427-SQRT-ITERATE.
029400     COMPUTE SQRT-GUESS ROUNDED =
029500         (SQRT-GUESS + (SQRT-ARG / SQRT-GUESS)) / 2.
029600 427-EXIT.
029700     EXIT.
029800
029900 450-DERIVE-FEATURES.
030000     MOVE "450-DERIVE-FEATURES" TO PARA-NAME.
030100     IF SEX-CODE OF PATIENT-CLINICAL-REC = "M" OR "m"
030200         MOVE "M" TO SEX-NORM-CODE OF DERIVED-FEATURES-REC
030300     ELSE
030400         MOVE "F" TO SEX-NORM-CODE OF DERIVED-FEATURES-REC.
030500
030600     MOVE 0 TO HYPERTENSION-FLAG OF DERIVED-FEATURES-REC.
030700     IF HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
030800     OR BODY-MASS-INDEX OF PATIENT-CLINICAL-REC >= 30.0
030900     OR AGE-YEARS OF PATIENT-CLINICAL-REC >= 60
031000         MOVE 1 TO HYPERTENSION-FLAG OF DERIVED-FEATURES-REC.
031100
031200     MOVE 0 TO DYSLIPIDEMIA-FLAG OF DERIVED-FEATURES-REC.
031300     IF HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
031400     OR BODY-MASS-INDEX OF PATIENT-CLINICAL-REC >= 28.0
031500         MOVE 1 TO DYSLIPIDEMIA-FLAG OF DERIVED-FEATURES-REC.
031600
031700     IF AST-LEVEL OF PATIENT-CLINICAL-REC > 35.0
031800         COMPUTE MAX-EXCESS = AST-LEVEL OF PATIENT-CLINICAL-REC - 35.0
031900     ELSE
032000         MOVE 0 TO MAX-EXCESS.
032100     COMPUTE ALBUMIN-G-DL OF DERIVED-FEATURES-REC ROUNDED =
032200         4.3 - (0.0025 * MAX-EXCESS).
032300     IF ALBUMIN-G-DL OF DERIVED-FEATURES-REC < 2.0
032400         MOVE 2.0 TO ALBUMIN-G-DL OF DERIVED-FEATURES-REC.
032500     IF ALBUMIN-G-DL OF DERIVED-FEATURES-REC > 5.5
032600         MOVE 5.5 TO ALBUMIN-G-DL OF DERIVED-FEATURES-REC.
032700
032800     PERFORM 460-DERIVE-BILIRUBIN THRU 460-EXIT.
032900     PERFORM 465-DERIVE-GGT THRU 465-EXIT.
033000     PERFORM 470-DERIVE-INR THRU 470-EXIT.
033100     PERFORM 475-DERIVE-HBA1C THRU 475-EXIT.
033200     PERFORM 480-DERIVE-TRIGLYCERIDES THRU 480-EXIT.
033300
033400     COMPUTE AST-ALT-RATIO OF DERIVED-FEATURES-REC ROUNDED =
033500         AST-LEVEL OF PATIENT-CLINICAL-REC /
033600         ALT-LEVEL OF PATIENT-CLINICAL-REC.
033700 450-EXIT.
033800     EXIT.
033900
034000 460-DERIVE-BILIRUBIN.
034100     IF AST-LEVEL OF PATIENT-CLINICAL-REC > 30
034200         COMPUTE MAX-EXCESS = AST-LEVEL OF PATIENT-CLINICAL-REC - 30
034300     ELSE
034400         MOVE 0 TO MAX-EXCESS.
034500     COMPUTE BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC ROUNDED =
034600         0.65 + (0.002 * MAX-EXCESS).
034700     IF ALT-LEVEL OF PATIENT-CLINICAL-REC > 30
034800         COMPUTE MAX-EXCESS = ALT-LEVEL OF PATIENT-CLINICAL-REC - 30
034900     ELSE
035000         MOVE 0 TO MAX-EXCESS.
035100     COMPUTE BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC ROUNDED =
035200         BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC +
035300             (0.0015 * MAX-EXCESS).
035400     IF HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
035500         ADD 0.1 TO BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC.
035600     IF BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC < 0.1
035700         MOVE 0.1 TO BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC.
035800     IF BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC > 8.0
035900         MOVE 8.0 TO BILIRUBIN-MG-DL OF DERIVED-FEATURES-REC.
036000 460-EXIT.
036100     EXIT.
036200
036300 465-DERIVE-GGT.
036400     COMPUTE GGT-U-L OF DERIVED-FEATURES-REC ROUNDED =
036500         22.0 + (0.5 * AST-LEVEL OF PATIENT-CLINICAL-REC).
036600     IF BODY-MASS-INDEX OF PATIENT-CLINICAL-REC > 25
036700         COMPUTE MAX-EXCESS =
036800             BODY-MASS-INDEX OF PATIENT-CLINICAL-REC - 25
036900     ELSE
037000         MOVE 0 TO MAX-EXCESS.
037100     COMPUTE GGT-U-L OF DERIVED-FEATURES-REC ROUNDED =
037200         GGT-U-L OF DERIVED-FEATURES-REC + (1.1 * MAX-EXCESS).
037300     IF HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
037400         ADD 8.0 TO GGT-U-L OF DERIVED-FEATURES-REC.
037500     IF GGT-U-L OF DERIVED-FEATURES-REC < 10.0
037600         MOVE 10.0 TO GGT-U-L OF DERIVED-FEATURES-REC.
037700     IF GGT-U-L OF DERIVED-FEATURES-REC > 800.0
037800         MOVE 800.0 TO GGT-U-L OF DERIVED-FEATURES-REC.
037900 465-EXIT.
038000     EXIT.
038100
038200 470-DERIVE-INR.
038300     IF AST-LEVEL OF PATIENT-CLINICAL-REC > 25
038400         COMPUTE MAX-EXCESS = AST-LEVEL OF PATIENT-CLINICAL-REC - 25
038500     ELSE
038600         MOVE 0 TO MAX-EXCESS.
038700     COMPUTE INR-VALUE OF DERIVED-FEATURES-REC ROUNDED =
038800         0.96 + (0.0004 * MAX-EXCESS).
038900     IF INR-VALUE OF DERIVED-FEATURES-REC < 0.8
039000         MOVE 0.8 TO INR-VALUE OF DERIVED-FEATURES-REC.
039100     IF INR-VALUE OF DERIVED-FEATURES-REC > 2.5
039200         MOVE 2.5 TO INR-VALUE OF DERIVED-FEATURES-REC.
039300 470-EXIT.
039400     EXIT.
039500
039600 475-DERIVE-HBA1C.
039700     IF HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
039800         IF BODY-MASS-INDEX OF PATIENT-CLINICAL-REC > 28
039900             COMPUTE MAX-EXCESS =
040000                 BODY-MASS-INDEX OF PATIENT-CLINICAL-REC - 28
040100         ELSE
040200             MOVE 0 TO MAX-EXCESS
040300         END-IF
040400         COMPUTE HBA1C-PCT OF DERIVED-FEATURES-REC ROUNDED =
040500             7.1 + (0.02 * MAX-EXCESS)
040600     ELSE
040700         IF BODY-MASS-INDEX OF PATIENT-CLINICAL-REC > 25
040800             COMPUTE MAX-EXCESS =
040900                 BODY-MASS-INDEX OF PATIENT-CLINICAL-REC - 25
041000         ELSE
041100             MOVE 0 TO MAX-EXCESS
041200         END-IF
041300         COMPUTE HBA1C-PCT OF DERIVED-FEATURES-REC ROUNDED =
041400             5.3 + (0.015 * MAX-EXCESS).
041500     IF HBA1C-PCT OF DERIVED-FEATURES-REC < 4.5
041600         MOVE 4.5 TO HBA1C-PCT OF DERIVED-FEATURES-REC.
041700     IF HBA1C-PCT OF DERIVED-FEATURES-REC > 12.0
041800         MOVE 12.0 TO HBA1C-PCT OF DERIVED-FEATURES-REC.
041900 475-EXIT.
042000     EXIT.
042100
042200 480-DERIVE-TRIGLYCERIDES.
042300     IF BODY-MASS-INDEX OF PATIENT-CLINICAL-REC > 25
042400         COMPUTE MAX-EXCESS =
042500             BODY-MASS-INDEX OF PATIENT-CLINICAL-REC - 25
042600     ELSE
042700         MOVE 0 TO MAX-EXCESS.
042800     COMPUTE TRIGLYCERIDES OF DERIVED-FEATURES-REC ROUNDED =
042900         118.0 + (2.7 * MAX-EXCESS).
043000     IF HAS-TYPE2-DIABETES OF PATIENT-CLINICAL-REC
043100         ADD 40.0 TO TRIGLYCERIDES OF DERIVED-FEATURES-REC.
043200     IF TRIGLYCERIDES OF DERIVED-FEATURES-REC < 50.0
043300         MOVE 50.0 TO TRIGLYCERIDES OF DERIVED-FEATURES-REC.
043400     IF TRIGLYCERIDES OF DERIVED-FEATURES-REC > 700.0
043500         MOVE 700.0 TO TRIGLYCERIDES OF DERIVED-FEATURES-REC.
043600 480-EXIT.
043700     EXIT.
043800
043900 700-WRITE-STG1OUT.
044000     MOVE PATIENT-ID OF PATIENT-CLINICAL-REC
044100                            TO PATIENT-ID OF STAGE1-RESULT-REC.
044200     WRITE STG1OUT-REC-DATA FROM STAGE1-RESULT-REC.
044300 700-EXIT.
044400     EXIT.
044500
044600 710-WRITE-DERVOUT.
044700     MOVE PATIENT-ID OF PATIENT-CLINICAL-REC
044800                            TO PATIENT-ID OF DERIVED-FEATURES-REC.
044900     WRITE DERVOUT-REC-DATA FROM DERIVED-FEATURES-REC.
045000 710-EXIT.
045100     EXIT.
045200
045300 720-WRITE-PATERR.
045400     MOVE PATCLIN-REC-DATA TO REST-OF-REC.
045500     WRITE PATCLIN-REC-ERR.
045600 720-EXIT.
045700     EXIT.
045800
045900 800-OPEN-FILES.
046000     MOVE "800-OPEN-FILES" TO PARA-NAME.
046100     OPEN INPUT PATCLIN.
046200     OPEN OUTPUT STG1OUT, DERVOUT, PATERR, SYSOUT.
046300 800-EXIT.
046400     EXIT.
046500
046600 850-CLOSE-FILES.
046700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046800     CLOSE PATCLIN, STG1OUT, DERVOUT, PATERR, SYSOUT.
046900 850-EXIT.
047000     EXIT.
047100
047200 900-READ-PATCLIN.
047300     READ PATCLIN INTO PATIENT-CLINICAL-REC
047400         AT END MOVE "N" TO MORE-DATA-SW
047500         GO TO 900-EXIT
047600     END-READ.
047700     ADD +1 TO RECORDS-READ.
047800 900-EXIT.
047900     EXIT.
048000
048100 999-CLEANUP.
048200     MOVE "999-CLEANUP" TO PARA-NAME.
048300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048400     DISPLAY "** RECORDS READ **".
048500     DISPLAY RECORDS-READ.
048600     DISPLAY "** RECORDS PROCESSED **".
048700     DISPLAY RECORDS-PROCESSED.
048800     DISPLAY "** RECORDS REJECTED **".
048900     DISPLAY RECORDS-REJECTED.
049000     DISPLAY "** TIER LOW/MODERATE/HIGH **".
049100     DISPLAY TIER-LOW-COUNT SPACE TIER-MODERATE-COUNT
049200             SPACE TIER-HIGH-COUNT.
049300     DISPLAY "******** NORMAL END OF JOB HEPSTG1 ********".
049400 999-EXIT.
049500     EXIT.
049600
049700 1000-ABEND-RTN.
049800     WRITE SYSOUT-REC FROM ABEND-REC.
049900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050000     DISPLAY "*** ABNORMAL END OF JOB - HEPSTG1 ***" UPON CONSOLE.
050100     DIVIDE ZERO-VAL INTO ONE-VAL.
