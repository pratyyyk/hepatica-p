000100******************************************************************
000200*    HEPCOHRT  -  SYNTHETIC COHORT VALIDATION INPUT/OUTPUT      *
000300*    EXTENDS THE CORE CLINICAL LAYOUT WITH THE DERIVED-FEATURE  *
000400*    RANGE COLUMNS AND THE LATENT FIBROSIS SCORE USED TO LABEL  *
000500*    THE COHORT                                                *
000600******************************************************************
000700 01  COHORT-IN-REC.
000800     05  PATIENT-ID                   PIC X(12).
000900     05  SEX-CODE                     PIC X(01).
001000     05  AGE-YEARS                    PIC 9(03).
001100     05  BODY-MASS-INDEX              PIC 9(03)V99.
001200     05  TYPE2DM-FLAG                 PIC X(01).
001300         88  HAS-TYPE2-DIABETES         VALUE "Y".
001400     05  AST-LEVEL                    PIC 9(04)V99.
001500     05  ALT-LEVEL                    PIC 9(04)V99.
001600     05  PLATELET-COUNT               PIC 9(04)V99.
001700     05  AST-ULN                      PIC 9(03)V99.
001800     05  ALBUMIN-G-DL                 PIC 9V999.
001900     05  BILIRUBIN-MG-DL              PIC 9V999.
002000     05  GGT-U-L                      PIC 9(03)V99.
002100     05  INR-VALUE                    PIC 9V999.
002200     05  HBA1C-PCT                    PIC 99V999.
002300     05  TRIGLYCERIDES                PIC 9(03)V99.
002400     05  LATENT-FIBROSIS-SCORE        PIC 9V9(06).
002500     05  FILLER                       PIC X(06).
002600
002700 01  COHORT-OUT-REC.
002800     05  PATIENT-ID                   PIC X(12).
002900     05  SEX-CODE                     PIC X(01).
003000     05  AGE-YEARS                    PIC 9(03).
003100     05  BODY-MASS-INDEX              PIC 9(03)V99.
003200     05  TYPE2DM-FLAG                 PIC X(01).
003300     05  AST-LEVEL                    PIC 9(04)V99.
003400     05  ALT-LEVEL                    PIC 9(04)V99.
003500     05  PLATELET-COUNT               PIC 9(04)V99.
003600     05  AST-ULN                      PIC 9(03)V99.
003700     05  ALBUMIN-G-DL                 PIC 9V999.
003800     05  BILIRUBIN-MG-DL              PIC 9V999.
003900     05  GGT-U-L                      PIC 9(03)V99.
004000     05  INR-VALUE                    PIC 9V999.
004100     05  HBA1C-PCT                    PIC 99V999.
004200     05  TRIGLYCERIDES                PIC 9(03)V99.
004300     05  LATENT-FIBROSIS-SCORE        PIC 9V9(06).
004400     05  FIB4-INDEX                   PIC 9(04)V9999.
004500     05  APRI-INDEX                   PIC 9(04)V9999.
004600     05  RISK-TIER                    PIC X(08).
004700     05  RISK-PROBABILITY             PIC 9V9999.
004800     05  LATENT-STAGE-CODE            PIC X(02).
004900     05  COHORT-VALID-FLAG            PIC X(01).
005000         88  COHORT-RECORD-VALID        VALUE "Y".
005100     05  COHORT-ERROR-FIELD           PIC X(20).
005200     05  FILLER                       PIC X(04).
