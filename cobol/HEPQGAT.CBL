000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPQGAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/14/88.
000600 DATE-COMPILED. 02/14/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE FIVE SCAN-QUALITY THRESHOLD
001300*          RULES TO EACH ULTRASOUND/ELASTOGRAPHY SCAN RECORD AND
001400*          WRITES THE PASS/FAIL VERDICT AND FIRED REASON CODES.
001500*          A SCAN FAILING ANY RULE IS STILL WRITTEN - IT IS UP
001600*          TO STAGE 2 CLASSIFICATION TO HONOR THE IS-VALID FLAG.
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    --------------------------------------------------------
002100*    DATE     INIT  REQUEST    DESCRIPTION
002200*    -------- ----  ---------  --------------------------------
002300*    02/14/88  JS   WO-3322    ORIGINAL CODING - BLUR/BRIGHTNESS
002400*    08/19/90  RK   WO-3601    ADDED SATURATION-ARTIFACT RULE
002500*    03/04/93  TGD  WO-3944    ADDED LOW-TEXTURE-INFO RULE
002600*    04/17/99  AK   WO-5894    Y2K REVIEW - NO CHANGE REQUIRED
002700*    10/21/00  RK   WO-6050    ADDED PER-REASON FIRE COUNTS TO
002800*                              END-OF-RUN DISPLAY PER QA REQUEST
002900*    ------------------------------------------------------------
003000******************************************************************
003100
003200         INPUT FILE              -   DDS0001.SCANQIN
003300
003400         OUTPUT FILE             -   DDS0001.SCANQOUT
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT SCANQIN
005200     ASSIGN TO UT-S-SCANQIN
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600     SELECT SCANQOUT
005700     ASSIGN TO UT-S-SCANQOUT
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 130 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS SYSOUT-REC.
006900 01  SYSOUT-REC  PIC X(130).
007000
007100 FD  SCANQIN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 45 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SCANQIN-REC-DATA.
007700 01  SCANQIN-REC-DATA PIC X(45).
007800
007900 FD  SCANQOUT
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 135 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS SCANQOUT-REC-DATA.
008500 01  SCANQOUT-REC-DATA PIC X(135).
008600
008700** QSAM FILES
008800 WORKING-STORAGE SECTION.
008900
009000 01  FILE-STATUS-CODES.
009100     05  OFCODE                       PIC X(2).
009200         88 CODE-WRITE    VALUE SPACES.
009250     05  FILLER                       PIC X(02).
009270 01  FILE-STATUS-VALUES REDEFINES FILE-STATUS-CODES.
009280     05  FILLER                       PIC X(04).
009300
009400 COPY HEPSCANQ.
009500
009600* RULE-DESCRIPTION TABLE - LOOKED UP BY RULE NUMBER FOR THE
009700* END-OF-RUN PER-REASON FIRE COUNTS DISPLAY
009800 01  RULE-DESC-TABLE.
009900     05  RULE-DESC-ROW OCCURS 5 TIMES INDEXED BY RULE-IDX.
010000         10  RULE-DESC-CODE          PIC X(24).
010100         10  RULE-DESC-FIRE-COUNT    PIC 9(07) COMP.
010150         10  FILLER                  PIC X(02).
010400
010500 01  CALC-FIELDS.
010600     05  TRACE-BLUR-SCORE            PIC 9(05)V9999 COMP-3.
010700     05  TRACE-BLUR-WHOLE REDEFINES TRACE-BLUR-SCORE
010800                                      PIC 9(09) COMP-3.
010900     05  TRACE-BRIGHTNESS            PIC 9(03)V9999 COMP-3.
011000     05  TRACE-BRIGHTNESS-WHOLE REDEFINES TRACE-BRIGHTNESS
011100                                      PIC 9(07) COMP-3.
011200     05  FILLER                      PIC X(04).
011300
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05 RECORDS-READ              PIC 9(07) COMP.
011600     05 RECORDS-VALID             PIC 9(07) COMP.
011700     05 RECORDS-INVALID           PIC 9(07) COMP.
011800     05 FILLER                    PIC X(04).
011900
011950 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".
011975     88 NO-MORE-DATA VALUE "N".
012000 01  FLAGS-AND-SWITCHES.
012300     05 ANY-RULE-FIRED-SW         PIC X(01) VALUE "N".
012400         88 SOME-RULE-FIRED  VALUE "Y".
012500     05 FILLER                    PIC X(02).
012600
012700 COPY HEPABEND.
012800
012900 PROCEDURE DIVISION.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 100-MAINLINE THRU 100-EXIT
013200             UNTIL NO-MORE-DATA.
013300     PERFORM 999-CLEANUP THRU 999-EXIT.
013400     MOVE +0 TO RETURN-CODE.
013500     GOBACK.
013600
013700 000-HOUSEKEEPING.
013800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013900     DISPLAY "******** BEGIN JOB HEPQGAT ********".
014000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014100     PERFORM 050-LOAD-RULE-TABLE THRU 050-EXIT.
014200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014300     PERFORM 900-READ-SCANQIN THRU 900-EXIT.
014400 000-EXIT.
014500     EXIT.
014600
014700 050-LOAD-RULE-TABLE.
014800     MOVE "BLUR_TOO_HIGH"           TO RULE-DESC-CODE(1).
014900     MOVE "TOO_DARK"                TO RULE-DESC-CODE(2).
015000     MOVE "TOO_BRIGHT"              TO RULE-DESC-CODE(3).
015100     MOVE "SATURATION_ARTIFACT"     TO RULE-DESC-CODE(4).
015200     MOVE "LOW_TEXTURE_INFORMATION" TO RULE-DESC-CODE(5).
015300     MOVE 0 TO RULE-DESC-FIRE-COUNT(1).
015400     MOVE 0 TO RULE-DESC-FIRE-COUNT(2).
015500     MOVE 0 TO RULE-DESC-FIRE-COUNT(3).
015600     MOVE 0 TO RULE-DESC-FIRE-COUNT(4).
015700     MOVE 0 TO RULE-DESC-FIRE-COUNT(5).
015800 050-EXIT.
015900     EXIT.
016000
016100 100-MAINLINE.
016200     MOVE "100-MAINLINE" TO PARA-NAME.
016300     MOVE SCAN-ID OF SCAN-QUALITY-IN-REC TO
016400                                    SCAN-ID OF SCAN-QUALITY-OUT-REC.
016500     MOVE SPACES TO SCAN-REASON-CODE(1) SCAN-REASON-CODE(2)
016600                    SCAN-REASON-CODE(3) SCAN-REASON-CODE(4)
016700                    SCAN-REASON-CODE(5).
016800     MOVE "N" TO ANY-RULE-FIRED-SW.
016900
017000     PERFORM 300-RULE-BLUR THRU 300-EXIT.
017100     PERFORM 310-RULE-TOO-DARK THRU 310-EXIT.
017200     PERFORM 320-RULE-TOO-BRIGHT THRU 320-EXIT.
017300     PERFORM 330-RULE-SATURATION THRU 330-EXIT.
017400     PERFORM 340-RULE-LOW-TEXTURE THRU 340-EXIT.
017500
017600     IF SOME-RULE-FIRED
017700         MOVE "N" TO SCAN-IS-VALID OF SCAN-QUALITY-OUT-REC
017800         ADD +1 TO RECORDS-INVALID
017900     ELSE
018000         MOVE "Y" TO SCAN-IS-VALID OF SCAN-QUALITY-OUT-REC
018100         ADD +1 TO RECORDS-VALID.
018200
018300     PERFORM 700-WRITE-SCANQOUT THRU 700-EXIT.
018400     PERFORM 900-READ-SCANQIN THRU 900-EXIT.
018500 100-EXIT.
018600     EXIT.
018700
018800* RULE 1 - BLUR_TOO_HIGH IF BLUR-SCORE < 50
018900 300-RULE-BLUR.
019000     MOVE BLUR-SCORE OF SCAN-QUALITY-IN-REC TO TRACE-BLUR-SCORE.
019100     IF TRACE-BLUR-SCORE < 50
019200         MOVE "BLUR_TOO_HIGH" TO SCAN-REASON-CODE(1)
019300         ADD +1 TO RULE-DESC-FIRE-COUNT(1)
019400         MOVE "Y" TO ANY-RULE-FIRED-SW.
019500 300-EXIT.
019600     EXIT.
019700
019800* RULE 2 - TOO_DARK IF BRIGHTNESS < 40
019900 310-RULE-TOO-DARK.
020000     MOVE SCAN-BRIGHTNESS OF SCAN-QUALITY-IN-REC TO
020100                                               TRACE-BRIGHTNESS.
020200     IF TRACE-BRIGHTNESS < 40
020300         MOVE "TOO_DARK" TO SCAN-REASON-CODE(2)
020400         ADD +1 TO RULE-DESC-FIRE-COUNT(2)
020500         MOVE "Y" TO ANY-RULE-FIRED-SW.
020600 310-EXIT.
020700     EXIT.
020800
020900* RULE 3 - TOO_BRIGHT IF BRIGHTNESS > 215
021000 320-RULE-TOO-BRIGHT.
021100     IF TRACE-BRIGHTNESS > 215
021200         MOVE "TOO_BRIGHT" TO SCAN-REASON-CODE(3)
021300         ADD +1 TO RULE-DESC-FIRE-COUNT(3)
021400         MOVE "Y" TO ANY-RULE-FIRED-SW.
021500 320-EXIT.
021600     EXIT.
021700
021800* RULE 4 - SATURATION_ARTIFACT IF DARK-RATIO > .35 OR BRIGHT > .35
021900 330-RULE-SATURATION.
022000     IF DARK-PIXEL-RATIO OF SCAN-QUALITY-IN-REC > 0.35
022100     OR BRIGHT-PIXEL-RATIO OF SCAN-QUALITY-IN-REC > 0.35
022200         MOVE "SATURATION_ARTIFACT" TO SCAN-REASON-CODE(4)
022300         ADD +1 TO RULE-DESC-FIRE-COUNT(4)
022400         MOVE "Y" TO ANY-RULE-FIRED-SW.
022500 330-EXIT.
022600     EXIT.
022700
022800* RULE 5 - LOW_TEXTURE_INFORMATION IF EDGE-DENSITY < .02
022900 340-RULE-LOW-TEXTURE.
023000     IF EDGE-DENSITY OF SCAN-QUALITY-IN-REC < 0.02
023100         MOVE "LOW_TEXTURE_INFORMATION" TO SCAN-REASON-CODE(5)
023200         ADD +1 TO RULE-DESC-FIRE-COUNT(5)
023300         MOVE "Y" TO ANY-RULE-FIRED-SW.
023400 340-EXIT.
023500     EXIT.
023600
023700 700-WRITE-SCANQOUT.
023800     WRITE SCANQOUT-REC-DATA FROM SCAN-QUALITY-OUT-REC.
023900 700-EXIT.
024000     EXIT.
024100
024200 800-OPEN-FILES.
024300     MOVE "800-OPEN-FILES" TO PARA-NAME.
024400     OPEN INPUT SCANQIN.
024500     OPEN OUTPUT SCANQOUT, SYSOUT.
024600 800-EXIT.
024700     EXIT.
024800
024900 850-CLOSE-FILES.
025000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
025100     CLOSE SCANQIN, SCANQOUT, SYSOUT.
025200 850-EXIT.
025300     EXIT.
025400
025500 900-READ-SCANQIN.
025600     READ SCANQIN INTO SCAN-QUALITY-IN-REC
025700         AT END MOVE "N" TO MORE-DATA-SW
025800         GO TO 900-EXIT
025900     END-READ.
026000     ADD +1 TO RECORDS-READ.
026100 900-EXIT.
026200     EXIT.
026300
026400 999-CLEANUP.
026500     MOVE "999-CLEANUP" TO PARA-NAME.
026600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
026700     DISPLAY "** RECORDS READ **".
026800     DISPLAY RECORDS-READ.
026900     DISPLAY "** RECORDS VALID/INVALID **".
027000     DISPLAY RECORDS-VALID SPACE RECORDS-INVALID.
027100     PERFORM 950-DISPLAY-RULE-COUNTS THRU 950-EXIT
027200         VARYING RULE-IDX FROM 1 BY 1 UNTIL RULE-IDX > 5.
027300     DISPLAY "******** NORMAL END OF JOB HEPQGAT ********".
027400 999-EXIT.
027500     EXIT.
027600
027700 950-DISPLAY-RULE-COUNTS.
027800     DISPLAY RULE-DESC-CODE(RULE-IDX) SPACE
027900             RULE-DESC-FIRE-COUNT(RULE-IDX).
028000 950-EXIT.
028100     EXIT.
028200
028300 1000-ABEND-RTN.
028400     WRITE SYSOUT-REC FROM ABEND-REC.
028500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028600     DISPLAY "*** ABNORMAL END OF JOB - HEPQGAT ***" UPON CONSOLE.
028700     DIVIDE ZERO-VAL INTO ONE-VAL.
