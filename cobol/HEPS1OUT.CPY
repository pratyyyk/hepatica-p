000100******************************************************************
000200*    HEPS1OUT  -  STAGE 1 RESULT OUTPUT RECORD                  *
000300*    FIB-4 / APRI / RISK TIER / INDICATIVE PROBABILITY          *
000400******************************************************************
000500 01  STAGE1-RESULT-REC.
000600     05  PATIENT-ID                   PIC X(12).
000700     05  FIB4-INDEX                   PIC 9(04)V9999.
000800     05  APRI-INDEX                   PIC 9(04)V9999.
000900     05  RISK-TIER                    PIC X(08).
001000     05  RISK-PROBABILITY             PIC 9V9999.
001100     05  MODEL-VERSION                PIC X(24).
001200     05  FILLER                       PIC X(05).
