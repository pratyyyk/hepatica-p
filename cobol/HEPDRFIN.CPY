000100******************************************************************
000200*    HEPDRFIN  -  PREDICTION-DRIFT MONITOR INPUT RECORD         *
000300*    BASELINE RECALL WEIGHTS VS RECENT PER-CLASS PREDICTION     *
000400*    COUNTS FOR THE 5-WAY FIBROSIS-STAGE DISTRIBUTION           *
000500******************************************************************
000600 01  DRIFT-IN-REC.
000700     05  BASELINE-WEIGHT OCCURS 5 TIMES
000800                                      PIC 9(02)V9(06).
000900     05  RECENT-PREDICTION-COUNT OCCURS 5 TIMES
001000                                      PIC 9(07)V9(02).
001100     05  FILLER                       PIC X(05).
