000100******************************************************************
000200*    HEPCLIN  -  PATIENT CLINICAL LAB INPUT RECORD              *
000300*    ONE RECORD PER PATIENT - CORE LABS FOR STAGE 1 SCORING     *
000400******************************************************************
000500 01  PATIENT-CLINICAL-REC.
000600     05  PATIENT-ID                   PIC X(12).
000700     05  SEX-CODE                     PIC X(01).
000800     05  AGE-YEARS                    PIC 9(03).
000900     05  BODY-MASS-INDEX              PIC 9(03)V99.
001000     05  TYPE2DM-FLAG                 PIC X(01).
001100         88  HAS-TYPE2-DIABETES         VALUE "Y".
001200     05  AST-LEVEL                    PIC 9(04)V99.
001300     05  ALT-LEVEL                    PIC 9(04)V99.
001400     05  PLATELET-COUNT                PIC 9(04)V99.
001500     05  AST-ULN                      PIC 9(03)V99.
001600     05  FILLER                       PIC X(35).
