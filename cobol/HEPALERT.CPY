000100******************************************************************
000200*    HEPALERT  -  STAGE 3 ALERT OUTPUT RECORD AND ALERT MASTER  *
000300*    THE MASTER IS KEYED PATIENT-ID + ALERT-TYPE SO AN ALREADY  *
000400*    OPEN ALERT OF THE SAME TYPE CAN BE UPDATED IN PLACE        *
000500******************************************************************
000600 01  ALERT-OUT-REC.
000700     05  PATIENT-ID                   PIC X(12).
000800     05  ALERT-TYPE                   PIC X(24).
000900     05  ALERT-SEVERITY               PIC X(08).
001000     05  ALERT-THRESHOLD              PIC 9V99.
001100     05  ALERT-SCORE                  PIC 9V9(06).
001200     05  ALERT-STATUS                 PIC X(08).
001300     05  FILLER                       PIC X(03).
001400
001500 01  ALERT-MASTER-REC.
001600     05  ALERT-KEY.
001700         10  ALERT-KEY-PATIENT-ID       PIC X(12).
001800         10  ALERT-KEY-TYPE             PIC X(24).
001900     05  ALERT-SEVERITY               PIC X(08).
002000     05  ALERT-THRESHOLD              PIC 9V99.
002100     05  ALERT-SCORE                  PIC 9V9(06).
002200     05  ALERT-STATUS                 PIC X(08).
002300     05  FILLER                       PIC X(08).
