000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPDRIFT.
000300 AUTHOR. RON KOVACS.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/14/94.
000600 DATE-COMPILED. 11/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          COMPARES THE RECENT 5-WAY FIBROSIS-STAGE PREDICTION
001300*          DISTRIBUTION AGAINST THE MODEL'S BASELINE RECALL
001400*          WEIGHTS AND REPORTS THE JENSEN-SHANNON DIVERGENCE
001500*          BETWEEN THEM.  A SINGLE DRIFT-WATCH RECORD DRIVES THE
001600*          WHOLE RUN - THIS IS A MONITORING JOB, NOT A DAILY
001700*          TRANSACTION PASS.  THE MAINFRAME HAS NO LOG FUNCTION
001800*          SO NATURAL LOG IS BUILT FROM THE ARCTANH SERIES AND
001900*          SCALED TO BASE 2 BY THE CONSTANT LN-2-CONSTANT.
002000*
002100******************************************************************
002200*    CHANGE LOG
002300*    --------------------------------------------------------
002400*    DATE     INIT  REQUEST    DESCRIPTION
002500*    -------- ----  ---------  --------------------------------
002600*    11/14/94  RK   WO-4640    ORIGINAL CODING
002700*    04/17/99  AK   WO-5897    Y2K REVIEW - NO CHANGE REQUIRED
002800*    08/02/01  TGD  WO-6130    ADDED PER-CLASS DISPLAY LINE
002900*    ------------------------------------------------------------
003000******************************************************************
003100
003200      INPUT FILE               -   DDS0001.DRFTIN
003300
003400      DUMP FILE                -   SYSOUT
003500
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT SYSOUT
004600     ASSIGN TO UT-S-SYSOUT
004700       ORGANIZATION IS SEQUENTIAL.
004800
004900     SELECT DRFTIN
005000     ASSIGN TO UT-S-DRFTIN
005100       ACCESS MODE IS SEQUENTIAL
005200       FILE STATUS IS OFCODE.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  SYSOUT
005700     RECORDING MODE IS F
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 130 CHARACTERS
006000     BLOCK CONTAINS 0 RECORDS
006100     DATA RECORD IS SYSOUT-REC.
006200 01  SYSOUT-REC  PIC X(130).
006300
006400 FD  DRFTIN
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 90 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS DRFTIN-REC-DATA.
007000 01  DRFTIN-REC-DATA PIC X(90).
007100
007200** QSAM FILE
007300 WORKING-STORAGE SECTION.
007400
007500 01  FILE-STATUS-CODES.
007600     05  OFCODE                       PIC X(2).
007700         88 CODE-WRITE    VALUE SPACES.
007750     05  FILLER                       PIC X(02).
007800
007900 COPY HEPDRFIN.
008000
008100******************************************************************
008200* CLASS-LABEL TABLE - PRINT LABELS FOR THE FIVE FIBROSIS STAGES.
008300******************************************************************
008400 01  CLASS-LABEL-TABLE.
008500     05  CLASS-LABEL OCCURS 5 TIMES   PIC X(02).
008600 01  CLASS-LABEL-VALUES REDEFINES CLASS-LABEL-TABLE.
008700     05  FILLER                       PIC X(10)
008800             VALUE "F0F1F2F3F4".
008900
009000 01  NORMALIZED-WEIGHTS.
009100     05  BASELINE-NORM OCCURS 5 TIMES PIC 9V9(06) COMP-3.
009200     05  RECENT-NORM OCCURS 5 TIMES   PIC 9V9(06) COMP-3.
009300     05  MIXTURE-NORM OCCURS 5 TIMES  PIC 9V9(06) COMP-3.
009400 01  NORMALIZED-WEIGHTS-REDEF REDEFINES NORMALIZED-WEIGHTS.
009500     05  FILLER                       PIC X(60).
009600
009700 01  SUM-FIELDS.
009800     05  BASELINE-SUM                 PIC 9(02)V9(06) COMP-3.
009900     05  RECENT-SUM                   PIC 9(09)V9(02) COMP-3.
010000 01  SUM-FIELDS-REDEF REDEFINES SUM-FIELDS.
010100     05  FILLER                       PIC X(11).
010200
010300 01  LOG-SERIES-FIELDS.
010400     05  LOG2-ARG                     PIC S9V9(06) COMP-3.
010500     05  LOG2-RESULT                  PIC S9V9(06) COMP-3.
010600     05  LN-X                         PIC S9(03)V9(06) COMP-3.
010700     05  LN-X-REDEF REDEFINES LN-X    PIC S9(09) COMP-3.
010800     05  T-VALUE                      PIC S9V9(06) COMP-3.
010900     05  T-SQUARE                     PIC S9V9(06) COMP-3.
011000     05  T-POWER                      PIC S9V9(06) COMP-3.
011100     05  LN2-CONSTANT                 PIC 9V9(06) COMP-3
011200             VALUE 0.693147.
011300     05  SERIES-DENOM                 PIC 9(03) COMP.
011350     05  FILLER                       PIC X(04).
011400
011500 01  JSD-FIELDS.
011600     05  KL-P-ACCUM                   PIC S9V9(06) COMP-3.
011700     05  KL-Q-ACCUM                   PIC S9V9(06) COMP-3.
011800     05  JSD-RESULT                   PIC 9V9(06) COMP-3.
011900     05  DRIFT-THRESHOLD              PIC 9V99 COMP-3
012000             VALUE 0.15.
012100     05  DRIFT-STATUS                 PIC X(08).
012150     05  FILLER                       PIC X(04).
012200
012220 77  CLS-IDX                          PIC 9(02) COMP.
012240 77  SERIES-IDX                       PIC 9(02) COMP.
012300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012550     05  FILLER                       PIC X(04).
012600
012650 77  MORE-DATA-SW                     PIC X(01) VALUE "Y".
012660         88 NO-MORE-DATA          VALUE "N".
012700 01  FLAGS-AND-SWITCHES.
013000     05  FILLER                       PIC X(03).
013100
013200 COPY HEPABEND.
013300
013400 PROCEDURE DIVISION.
013500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013600     PERFORM 200-NORMALIZE THRU 200-EXIT.
013700     PERFORM 300-CALC-JSD THRU 300-EXIT.
013800     PERFORM 400-WRITE-RESULT THRU 400-EXIT.
013900     PERFORM 999-CLEANUP THRU 999-EXIT.
014000     MOVE +0 TO RETURN-CODE.
014100     GOBACK.
014200
014300 000-HOUSEKEEPING.
014400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014500     DISPLAY "******** BEGIN JOB HEPDRIFT ********".
014600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
014700     PERFORM 900-READ-DRFTIN THRU 900-EXIT.
014800     IF NO-MORE-DATA
014900         MOVE "EMPTY DRIFT-WATCH INPUT FILE" TO ABEND-REASON
015000         GO TO 1000-ABEND-RTN.
015100 000-EXIT.
015200     EXIT.
015300
015400******************************************************************
015500* BASELINE WEIGHTS ARE FLOORED AT 0.01 PER CLASS BEFORE BOTH
015600* 5-VECTORS ARE NORMALIZED TO SUM 1, THEN AVERAGED INTO THE
015700* MIXTURE DISTRIBUTION M USED BY THE KL TERMS BELOW.
015800******************************************************************
015900 200-NORMALIZE.
016000     MOVE "200-NORMALIZE" TO PARA-NAME.
016100     PERFORM 220-FLOOR-ONE-BASELINE THRU 220-EXIT
016200         VARYING CLS-IDX FROM 1 BY 1 UNTIL CLS-IDX > 5.
016300
016400     MOVE 0 TO BASELINE-SUM, RECENT-SUM.
016500     PERFORM 240-SUM-ONE-CLASS THRU 240-EXIT
016600         VARYING CLS-IDX FROM 1 BY 1 UNTIL CLS-IDX > 5.
016700
016800     IF RECENT-SUM = 0
016900         MOVE "ALL RECENT PREDICTION COUNTS ARE ZERO"
017000                                      TO ABEND-REASON
017100         GO TO 1000-ABEND-RTN.
017200
017300     PERFORM 260-NORMALIZE-ONE-CLASS THRU 260-EXIT
017400         VARYING CLS-IDX FROM 1 BY 1 UNTIL CLS-IDX > 5.
017500 200-EXIT.
017600     EXIT.
017700
017800 220-FLOOR-ONE-BASELINE.
017900     IF BASELINE-WEIGHT(CLS-IDX) < 0.01
018000         MOVE 0.01 TO BASELINE-WEIGHT(CLS-IDX).
018100 220-EXIT.
018200     EXIT.
018300
018400 240-SUM-ONE-CLASS.
018500     ADD BASELINE-WEIGHT(CLS-IDX) TO BASELINE-SUM.
018600     ADD RECENT-PREDICTION-COUNT(CLS-IDX) TO RECENT-SUM.
018700 240-EXIT.
018800     EXIT.
018900
019000 260-NORMALIZE-ONE-CLASS.
019100     COMPUTE BASELINE-NORM(CLS-IDX) ROUNDED =
019200         BASELINE-WEIGHT(CLS-IDX) / BASELINE-SUM.
019300     COMPUTE RECENT-NORM(CLS-IDX) ROUNDED =
019400         RECENT-PREDICTION-COUNT(CLS-IDX) / RECENT-SUM.
019500     COMPUTE MIXTURE-NORM(CLS-IDX) ROUNDED =
019600         (BASELINE-NORM(CLS-IDX) + RECENT-NORM(CLS-IDX)) / 2.
019700 260-EXIT.
019800     EXIT.
019900
020000******************************************************************
020100* JSD = 0.5*KL(P||M) + 0.5*KL(Q||M).  A ZERO-PROBABILITY CLASS
020200* CONTRIBUTES NOTHING TO ITS OWN KL SUM - THE RECENT VECTOR CAN
020300* LEGITIMATELY CARRY A ZERO COUNT FOR A STAGE THAT WAS NOT SEEN.
020400******************************************************************
020500 300-CALC-JSD.
020600     MOVE "300-CALC-JSD" TO PARA-NAME.
020700     MOVE 0 TO KL-P-ACCUM, KL-Q-ACCUM.
020800     PERFORM 320-ACCUM-ONE-CLASS THRU 320-EXIT
020900         VARYING CLS-IDX FROM 1 BY 1 UNTIL CLS-IDX > 5.
021000
021100     COMPUTE JSD-RESULT ROUNDED =
021200         (0.5 * KL-P-ACCUM) + (0.5 * KL-Q-ACCUM).
021300
021400     IF JSD-RESULT > DRIFT-THRESHOLD
021500         MOVE "ALERT" TO DRIFT-STATUS
021600     ELSE
021700         MOVE "OK" TO DRIFT-STATUS.
021800 300-EXIT.
021900     EXIT.
022000
022100 320-ACCUM-ONE-CLASS.
022200     IF BASELINE-NORM(CLS-IDX) > 0
022300         COMPUTE LOG2-ARG ROUNDED =
022400             BASELINE-NORM(CLS-IDX) / MIXTURE-NORM(CLS-IDX)
022500         PERFORM 350-LOG2 THRU 350-EXIT
022600         COMPUTE KL-P-ACCUM ROUNDED =
022700             KL-P-ACCUM +
022800             (BASELINE-NORM(CLS-IDX) * LOG2-RESULT).
022900
023000     IF RECENT-NORM(CLS-IDX) > 0
023100         COMPUTE LOG2-ARG ROUNDED =
023200             RECENT-NORM(CLS-IDX) / MIXTURE-NORM(CLS-IDX)
023300         PERFORM 350-LOG2 THRU 350-EXIT
023400         COMPUTE KL-Q-ACCUM ROUNDED =
023500             KL-Q-ACCUM +
023600             (RECENT-NORM(CLS-IDX) * LOG2-RESULT).
023700 320-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100* 350-LOG2 - NO INTRINSIC LOG FUNCTION ON THIS COMPILER.  NATURAL
024200* LOG OF LOG2-ARG IS BUILT FROM THE ARCTANH SERIES
024300*     LN(X) = 2 * SUM T**(2K+1) / (2K+1),  T = (X-1)/(X+1)
024400* CARRIED A FIXED 60 TERMS, THEN SCALED TO BASE 2 BY LN2-CONSTANT.
024500******************************************************************
024600 350-LOG2.
024700     COMPUTE T-VALUE ROUNDED =
024800         (LOG2-ARG - 1) / (LOG2-ARG + 1).
024900     COMPUTE T-SQUARE ROUNDED = T-VALUE * T-VALUE.
025000     MOVE T-VALUE TO T-POWER.
025100     MOVE 0 TO LN-X.
025200
025300     PERFORM 370-LOG2-TERM THRU 370-EXIT
025400         VARYING SERIES-IDX FROM 1 BY 1 UNTIL SERIES-IDX > 60.
025500
025600     COMPUTE LN-X ROUNDED = LN-X * 2.
025700     COMPUTE LOG2-RESULT ROUNDED = LN-X / LN2-CONSTANT.
025800 350-EXIT.
025900     EXIT.
026000
026100 370-LOG2-TERM.
026200     COMPUTE SERIES-DENOM = (2 * SERIES-IDX) - 1.
026300     COMPUTE LN-X ROUNDED = LN-X + (T-POWER / SERIES-DENOM).
026400     COMPUTE T-POWER ROUNDED = T-POWER * T-SQUARE.
026500 370-EXIT.
026600     EXIT.
026700
026800 400-WRITE-RESULT.
026900     MOVE "400-WRITE-RESULT" TO PARA-NAME.
027000     PERFORM 420-DISPLAY-ONE-CLASS THRU 420-EXIT
027100         VARYING CLS-IDX FROM 1 BY 1 UNTIL CLS-IDX > 5.
027200     DISPLAY "JS DIVERGENCE...........: " JSD-RESULT.
027300     DISPLAY "ALERT THRESHOLD.........: " DRIFT-THRESHOLD.
027400     DISPLAY "DRIFT STATUS............: " DRIFT-STATUS.
027500 400-EXIT.
027600     EXIT.
027700
027800 420-DISPLAY-ONE-CLASS.
027900     DISPLAY "CLASS " CLASS-LABEL(CLS-IDX)
028000         " BASELINE: " BASELINE-NORM(CLS-IDX)
028100         " RECENT: " RECENT-NORM(CLS-IDX).
028200 420-EXIT.
028300     EXIT.
028400
028500 800-OPEN-FILES.
028600     MOVE "800-OPEN-FILES" TO PARA-NAME.
028700     OPEN INPUT DRFTIN.
028800     OPEN OUTPUT SYSOUT.
028900 800-EXIT.
029000     EXIT.
029100
029200 850-CLOSE-FILES.
029300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
029400     CLOSE DRFTIN.
029500     CLOSE SYSOUT.
029600 850-EXIT.
029700     EXIT.
029800
029900 900-READ-DRFTIN.
030000     MOVE "900-READ-DRFTIN" TO PARA-NAME.
030100     READ DRFTIN INTO DRIFT-IN-REC
030200         AT END
030300             MOVE "N" TO MORE-DATA-SW
030400         NOT AT END
030500             CONTINUE
030600     END-READ.
030700 900-EXIT.
030800     EXIT.
030900
031000 999-CLEANUP.
031100     MOVE "999-CLEANUP" TO PARA-NAME.
031200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031300     DISPLAY "******** END JOB HEPDRIFT ********".
031400 999-EXIT.
031500     EXIT.
031600
031700 1000-ABEND-RTN.
031800     WRITE SYSOUT-REC FROM ABEND-REC.
031900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
032000     DISPLAY "*** ABNORMAL END OF JOB - HEPDRIFT ***" UPON CONSOLE.
032100     DIVIDE ZERO-VAL INTO ONE-VAL.
