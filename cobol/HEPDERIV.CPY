000100******************************************************************
000200*    HEPDERIV  -  STAGE 1 DERIVED-FEATURE OUTPUT RECORD         *
000300*    ESTIMATED LABS AND COMORBIDITY FLAGS THAT FEED STAGE 3     *
000400******************************************************************
000500 01  DERIVED-FEATURES-REC.
000600     05  PATIENT-ID                   PIC X(12).
000700     05  SEX-NORM-CODE                PIC X(01).
000800     05  HYPERTENSION-FLAG            PIC 9(01).
000900         88  PATIENT-HAS-HYPERTENSION   VALUE 1.
001000     05  DYSLIPIDEMIA-FLAG            PIC 9(01).
001100         88  PATIENT-HAS-DYSLIPIDEMIA   VALUE 1.
001200     05  ALBUMIN-G-DL                 PIC 9V999.
001300     05  BILIRUBIN-MG-DL              PIC 9V999.
001400     05  GGT-U-L                      PIC 9(03)V99.
001500     05  INR-VALUE                    PIC 9V999.
001600     05  HBA1C-PCT                    PIC 99V999.
001700     05  TRIGLYCERIDES                PIC 9(03)V99.
001800     05  AST-ALT-RATIO                PIC 9(02)V9999.
001900     05  FIB4-INPUT                   PIC 9(04)V9999.
002000     05  APRI-INPUT                   PIC 9(04)V9999.
002100     05  FILLER                       PIC X(06).
