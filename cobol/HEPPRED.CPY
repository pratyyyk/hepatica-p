000100******************************************************************
000200*    HEPPRED  -  STAGE 2 FIBROSIS-STAGE LOGIT/PREDICTION RECS   *
000300*    5-WAY CLASS VECTOR F0..F4, INDEXED BY STG-IDX WHEN LOADED  *
000400******************************************************************
000500 01  STAGE2-PRED-IN-REC.
000600     05  SCAN-ID                      PIC X(12).
000700     05  STAGE-LOGIT OCCURS 5 TIMES
000800                                      PIC S9(03)V9(06).
000900     05  CALIBRATION-TEMPERATURE      PIC 9(02)V9(04).
001000     05  FILLER                       PIC X(02).
001100
001200 01  STAGE2-PRED-OUT-REC.
001300     05  SCAN-ID                      PIC X(12).
001400     05  STAGE-PROBABILITY OCCURS 5 TIMES
001500                                      PIC 9V9(06).
001600     05  TOP1-STAGE-CODE              PIC X(02).
001700     05  TOP1-PROBABILITY             PIC 9V9(06).
001800     05  TOP2-STAGE-CODE              PIC X(02).
001900     05  TOP2-PROBABILITY             PIC 9V9(06).
002000     05  CONFIDENCE-FLAG              PIC X(14).
002100     05  ESCALATION-FLAG              PIC X(19).
002200     05  FILLER                       PIC X(02).
