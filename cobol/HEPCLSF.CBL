000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPCLSF.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/18/88.
000600 DATE-COMPILED. 03/18/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          TURNS THE FIVE RAW STAGE LOGITS (F0..F4) FROM THE
001300*          FIBROSIS CLASSIFIER INTO CALIBRATED PROBABILITIES BY
001400*          TEMPERATURE SCALING AND SOFTMAX (CALLS HEPEXP FOR THE
001500*          E-TO-THE-X TERMS), THEN RANKS THE TOP TWO STAGES AND
001600*          SETS THE CONFIDENCE AND ESCALATION FLAGS.
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    --------------------------------------------------------
002100*    DATE     INIT  REQUEST    DESCRIPTION
002200*    -------- ----  ---------  --------------------------------
002300*    03/18/88  JS   WO-3340    ORIGINAL CODING
002400*    09/22/90  RK   WO-3615    SUBTRACT MAX LOGIT BEFORE THE CALL
002500*                              TO HEPEXP - PREVENTS OVERFLOW ON
002600*                              WIDE LOGIT SPREADS
002700*    01/11/94  TGD  WO-4010    ADDED TOP2 RANKING AND ESCALATION
002800*                              FLAG PER CLINICAL REVIEW BOARD
002900*    04/17/99  AK   WO-5895    Y2K REVIEW - NO CHANGE REQUIRED
003000*    11/05/01  RK   WO-6240    GUARDED TEMPERATURE AGAINST ZERO
003100*                              OR NEGATIVE CALIBRATION VALUES
003200*    ------------------------------------------------------------
003300******************************************************************
003400
003500         INPUT FILE              -   DDS0001.STG2PIN
003600
003700         OUTPUT FILE             -   DDS0001.STG2POUT
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT STG2PIN
005500     ASSIGN TO UT-S-STG2PIN
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT STG2POUT
006000     ASSIGN TO UT-S-STG2POUT
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  SYSOUT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 130 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS SYSOUT-REC.
007200 01  SYSOUT-REC  PIC X(130).
007300
007400 FD  STG2PIN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 65 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS STG2PIN-REC-DATA.
008000 01  STG2PIN-REC-DATA PIC X(65).
008100
008200 FD  STG2POUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 100 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS STG2POUT-REC-DATA.
008800 01  STG2POUT-REC-DATA PIC X(100).
008900
009000** QSAM FILES
009100 WORKING-STORAGE SECTION.
009200
009300 01  FILE-STATUS-CODES.
009400     05  OFCODE                       PIC X(2).
009500         88 CODE-WRITE    VALUE SPACES.
009550     05  FILLER                       PIC X(02).
009600
009700 COPY HEPPRED.
009800
009900* STAGE CODE TABLE - MAPS ARRAY SUBSCRIPT 1..5 TO F0..F4
010000 01  STAGE-CODE-TABLE.
010100     05  STAGE-CODE-ROW OCCURS 5 TIMES INDEXED BY SC-IDX.
010200         10  STAGE-CODE-VALUE         PIC X(02).
010300 01  STAGE-CODE-VALUES REDEFINES STAGE-CODE-TABLE.
010400     05  FILLER                      PIC X(10).
010500
010600 01  SOFTMAX-WORK-TABLE.
010700     05  SCALED-LOGIT OCCURS 5 TIMES  PIC S9(03)V9(06) COMP-3.
010800     05  EXP-VALUE OCCURS 5 TIMES     PIC S9(02)V9(08) COMP-3.
010900 01  SOFTMAX-WORK-VALUES REDEFINES SOFTMAX-WORK-TABLE.
011000     05  FILLER                      PIC X(55).
011100
011120 77  WORK-IDX                         PIC 9(01) COMP.
011140 77  TOP1-IDX                         PIC 9(01) COMP.
011160 77  TOP2-IDX                         PIC 9(01) COMP.
011200 01  CALC-FIELDS.
011300     05  SAFE-TEMPERATURE            PIC 9(02)V9(04) COMP-3.
011400     05  MAX-LOGIT                   PIC S9(03)V9(06) COMP-3.
011500     05  SUM-EXP                     PIC S9(02)V9(08) COMP-3.
011600     05  SUM-EXP-REDEF REDEFINES SUM-EXP
011700                                      PIC S9(10) COMP-3.
012100     05  EXPONENT-ARG                PIC S9(05)V9(06).
012200     05  EXPONENT-RESULT             PIC S9(02)V9(08).
012300     05  FILLER                      PIC X(04).
012400
012500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012600     05 RECORDS-READ              PIC 9(07) COMP.
012700     05 RECORDS-WRITTEN           PIC 9(07) COMP.
012800     05 TOP1-F0-COUNT              PIC 9(07) COMP.
012900     05 TOP1-F1-COUNT              PIC 9(07) COMP.
013000     05 TOP1-F2-COUNT              PIC 9(07) COMP.
013100     05 TOP1-F3-COUNT              PIC 9(07) COMP.
013200     05 TOP1-F4-COUNT              PIC 9(07) COMP.
013300     05 FILLER                    PIC X(04).
013400
013450 77  MORE-DATA-SW                 PIC X(01) VALUE "Y".
013475     88 NO-MORE-DATA VALUE "N".
013500 01  FLAGS-AND-SWITCHES.
013800     05 FILLER                    PIC X(02).
013900
014000 COPY HEPABEND.
014100
014200 PROCEDURE DIVISION.
014300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
014400     PERFORM 100-MAINLINE THRU 100-EXIT
014500             UNTIL NO-MORE-DATA.
014600     PERFORM 999-CLEANUP THRU 999-EXIT.
014700     MOVE +0 TO RETURN-CODE.
014800     GOBACK.
014900
015000 000-HOUSEKEEPING.
015100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015200     DISPLAY "******** BEGIN JOB HEPCLSF ********".
015300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
015400     MOVE "F0" TO STAGE-CODE-VALUE(1).
015500     MOVE "F1" TO STAGE-CODE-VALUE(2).
015600     MOVE "F2" TO STAGE-CODE-VALUE(3).
015700     MOVE "F3" TO STAGE-CODE-VALUE(4).
015800     MOVE "F4" TO STAGE-CODE-VALUE(5).
015900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016000     PERFORM 900-READ-STG2PIN THRU 900-EXIT.
016100 000-EXIT.
016200     EXIT.
016300
016400 100-MAINLINE.
016500     MOVE "100-MAINLINE" TO PARA-NAME.
016600     PERFORM 300-SCALE-LOGITS THRU 300-EXIT.
016700     PERFORM 400-SOFTMAX THRU 400-EXIT.
016800     PERFORM 500-RANK-TOP-TWO THRU 500-EXIT.
016900     PERFORM 600-SET-FLAGS THRU 600-EXIT.
017000     ADD +1 TO RECORDS-WRITTEN.
017100     PERFORM 700-WRITE-STG2POUT THRU 700-EXIT.
017200     PERFORM 900-READ-STG2PIN THRU 900-EXIT.
017300 100-EXIT.
017400     EXIT.
017500
017600* SCALE EACH LOGIT BY THE CALIBRATION TEMPERATURE (FLOORED AT
017700* .001 SO A ZERO OR NEGATIVE VALUE ON FILE CANNOT DIVIDE-BY-ZERO)
017800* AND FIND THE MAXIMUM SCALED LOGIT FOR THE STABLE SOFTMAX SHIFT
017900 300-SCALE-LOGITS.
018000     MOVE "300-SCALE-LOGITS" TO PARA-NAME.
018100     IF CALIBRATION-TEMPERATURE OF STAGE2-PRED-IN-REC > 0.001
018200         MOVE CALIBRATION-TEMPERATURE OF STAGE2-PRED-IN-REC
018300                                      TO SAFE-TEMPERATURE
018400     ELSE
018500         MOVE 0.001 TO SAFE-TEMPERATURE.
018600
018700     PERFORM 320-SCALE-ONE-LOGIT THRU 320-EXIT
018800         VARYING WORK-IDX FROM 1 BY 1 UNTIL WORK-IDX > 5.
018900
019000     MOVE SCALED-LOGIT(1) TO MAX-LOGIT.
019100     PERFORM 340-FIND-MAX THRU 340-EXIT
019200         VARYING WORK-IDX FROM 2 BY 1 UNTIL WORK-IDX > 5.
019300 300-EXIT.
019400     EXIT.
019500
019600 320-SCALE-ONE-LOGIT.
019700     COMPUTE SCALED-LOGIT(WORK-IDX) ROUNDED =
019800         STAGE-LOGIT(WORK-IDX) / SAFE-TEMPERATURE.
019900 320-EXIT.
020000     EXIT.
020100
020200 340-FIND-MAX.
020300     IF SCALED-LOGIT(WORK-IDX) > MAX-LOGIT
020400         MOVE SCALED-LOGIT(WORK-IDX) TO MAX-LOGIT.
020500 340-EXIT.
020600     EXIT.
020700
020800 400-SOFTMAX.
020900     MOVE "400-SOFTMAX" TO PARA-NAME.
021000     MOVE 0 TO SUM-EXP.
021100     PERFORM 420-EXPONENTIATE THRU 420-EXIT
021200         VARYING WORK-IDX FROM 1 BY 1 UNTIL WORK-IDX > 5.
021300     PERFORM 440-DIVIDE-BY-SUM THRU 440-EXIT
021400         VARYING WORK-IDX FROM 1 BY 1 UNTIL WORK-IDX > 5.
021500 400-EXIT.
021600     EXIT.
021700
021800 420-EXPONENTIATE.
021900     COMPUTE EXPONENT-ARG =
022000         SCALED-LOGIT(WORK-IDX) - MAX-LOGIT.
022100     CALL 'HEPEXP' USING EXPONENT-ARG, EXPONENT-RESULT.
022200     MOVE EXPONENT-RESULT TO EXP-VALUE(WORK-IDX).
022300     ADD EXP-VALUE(WORK-IDX) TO SUM-EXP.
022400 420-EXIT.
022500     EXIT.
022600
022700 440-DIVIDE-BY-SUM.
022800     IF SUM-EXP = 0
022900         MOVE 0.2 TO STAGE-PROBABILITY(WORK-IDX)
023000     ELSE
023100         COMPUTE STAGE-PROBABILITY(WORK-IDX) ROUNDED =
023200             EXP-VALUE(WORK-IDX) / SUM-EXP.
023300 440-EXIT.
023400     EXIT.
023500
023600* RANK DESCENDING - SCAN LOW TO HIGH SUBSCRIPT SO A TIE LEAVES
023700* THE EARLIER-ENCOUNTERED (LOWER STAGE NUMBER) SUBSCRIPT IN
023800* PLACE, PER THE STABLE TIE-BREAK RULE
023900 500-RANK-TOP-TWO.
024000     MOVE "500-RANK-TOP-TWO" TO PARA-NAME.
024100     MOVE 1 TO TOP1-IDX.
024200     MOVE 2 TO TOP2-IDX.
024300     IF STAGE-PROBABILITY(2) > STAGE-PROBABILITY(1)
024400         MOVE 2 TO TOP1-IDX
024500         MOVE 1 TO TOP2-IDX.
024600     PERFORM 520-RANK-ONE THRU 520-EXIT
024700         VARYING WORK-IDX FROM 3 BY 1 UNTIL WORK-IDX > 5.
024800
024900     MOVE STAGE-CODE-VALUE(TOP1-IDX) TO TOP1-STAGE-CODE
025000                                   OF STAGE2-PRED-OUT-REC.
025100     MOVE STAGE-PROBABILITY(TOP1-IDX) TO TOP1-PROBABILITY
025200                                   OF STAGE2-PRED-OUT-REC.
025300     MOVE STAGE-CODE-VALUE(TOP2-IDX) TO TOP2-STAGE-CODE
025400                                   OF STAGE2-PRED-OUT-REC.
025500     MOVE STAGE-PROBABILITY(TOP2-IDX) TO TOP2-PROBABILITY
025600                                   OF STAGE2-PRED-OUT-REC.
025700 500-EXIT.
025800     EXIT.
025900
026000 520-RANK-ONE.
026100     IF STAGE-PROBABILITY(WORK-IDX) > STAGE-PROBABILITY(TOP1-IDX)
026200         MOVE TOP1-IDX TO TOP2-IDX
026300         MOVE WORK-IDX TO TOP1-IDX
026400     ELSE
026500     IF STAGE-PROBABILITY(WORK-IDX) > STAGE-PROBABILITY(TOP2-IDX)
026600         MOVE WORK-IDX TO TOP2-IDX.
026700 520-EXIT.
026800     EXIT.
026900
027000 600-SET-FLAGS.
027100     MOVE "600-SET-FLAGS" TO PARA-NAME.
027200     IF TOP1-PROBABILITY OF STAGE2-PRED-OUT-REC < 0.60
027300         MOVE "LOW_CONFIDENCE" TO CONFIDENCE-FLAG
027400                               OF STAGE2-PRED-OUT-REC
027500     ELSE
027600         MOVE "NORMAL" TO CONFIDENCE-FLAG OF STAGE2-PRED-OUT-REC.
027700
027800     IF (TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC = "F3"
027900         OR TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC = "F4")
028000     AND TOP1-PROBABILITY OF STAGE2-PRED-OUT-REC >= 0.65
028100         MOVE "SEVERE_STAGE_REVIEW" TO ESCALATION-FLAG
028200                                    OF STAGE2-PRED-OUT-REC
028300     ELSE
028400         MOVE "NONE" TO ESCALATION-FLAG OF STAGE2-PRED-OUT-REC.
028500
028600     IF TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC = "F0"
028700         ADD +1 TO TOP1-F0-COUNT
028800     ELSE
028900     IF TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC = "F1"
029000         ADD +1 TO TOP1-F1-COUNT
029100     ELSE
029200     IF TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC = "F2"
029300         ADD +1 TO TOP1-F2-COUNT
029400     ELSE
029500     IF TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC = "F3"
029600         ADD +1 TO TOP1-F3-COUNT
029700     ELSE
029800         ADD +1 TO TOP1-F4-COUNT.
029900 600-EXIT.
030000     EXIT.
030100
030200 700-WRITE-STG2POUT.
030300     MOVE SCAN-ID OF STAGE2-PRED-IN-REC TO
030400                                 SCAN-ID OF STAGE2-PRED-OUT-REC.
030500     WRITE STG2POUT-REC-DATA FROM STAGE2-PRED-OUT-REC.
030600 700-EXIT.
030700     EXIT.
030800
030900 800-OPEN-FILES.
031000     MOVE "800-OPEN-FILES" TO PARA-NAME.
031100     OPEN INPUT STG2PIN.
031200     OPEN OUTPUT STG2POUT, SYSOUT.
031300 800-EXIT.
031400     EXIT.
031500
031600 850-CLOSE-FILES.
031700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
031800     CLOSE STG2PIN, STG2POUT, SYSOUT.
031900 850-EXIT.
032000     EXIT.
032100
032200 900-READ-STG2PIN.
032300     READ STG2PIN INTO STAGE2-PRED-IN-REC
032400         AT END MOVE "N" TO MORE-DATA-SW
032500         GO TO 900-EXIT
032600     END-READ.
032700     ADD +1 TO RECORDS-READ.
032800 900-EXIT.
032900     EXIT.
033000
033100 999-CLEANUP.
033200     MOVE "999-CLEANUP" TO PARA-NAME.
033300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
033400     DISPLAY "** RECORDS READ/WRITTEN **".
033500     DISPLAY RECORDS-READ SPACE RECORDS-WRITTEN.
033600     DISPLAY "** TOP1 STAGE DISTRIBUTION F0..F4 **".
033700     DISPLAY TOP1-F0-COUNT SPACE TOP1-F1-COUNT SPACE
033800             TOP1-F2-COUNT SPACE TOP1-F3-COUNT SPACE
033900             TOP1-F4-COUNT.
034000     DISPLAY "******** NORMAL END OF JOB HEPCLSF ********".
034100 999-EXIT.
034200     EXIT.
034300
034400 1000-ABEND-RTN.
034500     WRITE SYSOUT-REC FROM ABEND-REC.
034600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034700     DISPLAY "*** ABNORMAL END OF JOB - HEPCLSF ***" UPON CONSOLE.
034800     DIVIDE ZERO-VAL INTO ONE-VAL.
