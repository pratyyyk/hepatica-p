000100******************************************************************
000200*    HEPABEND  -  COMMON ABEND/TRACE WORK AREA                  *
000300*    USED BY EVERY HEPATICA PROGRAM'S 1000-ABEND-RTN TO WRITE   *
000400*    A ONE-LINE TRACE TO SYSOUT BEFORE FORCING THE 0C7 ABEND     *
000500******************************************************************
000600 01  PARA-NAME                       PIC X(20) VALUE SPACES.
000700
000800 01  ABEND-REC.
000900     05  ABEND-PROGRAM-ID             PIC X(08).
001000     05  ABEND-PARA-NAME              PIC X(20).
001100     05  ABEND-REASON                 PIC X(40).
001200     05  EXPECTED-VAL                 PIC X(12).
001300     05  ACTUAL-VAL                   PIC X(12).
001400     05  FILLER                       PIC X(38).
001500
001600 01  ABEND-CONSTANTS.
001700     05  ZERO-VAL                     PIC 9(01) VALUE 0.
001800     05  ONE-VAL                      PIC 9(01) VALUE 1.
001900     05  FILLER                       PIC X(02).
