000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HEPCOMP3.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/01/89.
000700 DATE-COMPILED. 07/01/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALCULATES THE STAGE 3 COMPOSITE 12-MONTH RISK SCORE
001300*          FROM THE CLINICAL INDICES, PREDICTED FIBROSIS STAGE
001400*          AND LIVER STIFFNESS.  ALSO RETURNS THE NFS AND BARD
001500*          PROXY SCORES AND THE RANKED PER-FEATURE CONTRIBUTION
001600*          TABLE USED FOR THE "EXPLANATION" LINE OF THE RUN
001700*          TRACE.  CALLED BY HEPSTG3 AND BY HEPCHRT.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    --------------------------------------------------------
002200*    DATE     INIT  REQUEST    DESCRIPTION
002300*    -------- ----  ---------  --------------------------------
002400*    07/01/89  JS   WO-4540    ORIGINAL CODING
002500*    03/15/91  RK   WO-4822    ADDED BARD SCORE CALCULATION
002600*    10/02/93  TGD  WO-5212    ADDED QUALITY PENALTY TERM
002700*    04/17/99  AK   WO-5892    Y2K REVIEW - NO CHANGE REQUIRED
002800*    08/19/00  JS   WO-5999    ADDED RANKED CONTRIBUTION TABLE
002900*                              FOR THE EXPLANATION TRACE LINE
003000*    06/11/02  RK   WO-6331    MODEL VERSION SUFFIX CHANGED TO
003100*                              ::HEURISTIC PER MODEL COMMITTEE
003200*    ------------------------------------------------------------
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  STAGE-NUM-TABLE.
004600     05  STAGE-NUM-ROW OCCURS 5 TIMES INDEXED BY SN-IDX.
004700         10  STAGE-NUM-CODE           PIC X(02).
004800         10  STAGE-NUM-VALUE          PIC 9V9 COMP-3.
004900 01  STAGE-NUM-VALUES REDEFINES STAGE-NUM-TABLE.
005000     05  FILLER                      PIC X(20).
005100
005200 01  CONTRIBUTION-TABLE.
005300     05  CONTRIBUTION-ROW OCCURS 8 TIMES INDEXED BY CT-IDX.
005400         10  CONTRIB-CODE             PIC X(08).
005500         10  CONTRIB-WEIGHT           PIC 9V99 COMP-3.
005600         10  CONTRIB-COMPONENT        PIC S9V9(06) COMP-3.
005700         10  CONTRIB-VALUE            PIC S9V9(06) COMP-3.
005800 01  CONTRIBUTION-VALUES REDEFINES CONTRIBUTION-TABLE.
005900     05  FILLER                      PIC X(144).
006000
006100 01  CALC-FIELDS.
006200     05  ALBUMIN-PROXY                PIC 9V999 COMP-3.
006300     05  STAGE-NUM                   PIC 9V9 COMP-3.
006400     05  DM-INDICATOR                PIC 9(01) COMP.
006500     05  AST-ALT-SAFE-RATIO           PIC 9(02)V9999 COMP-3.
006600     05  NFS-WORK                    PIC S9(03)V9(06) COMP-3.
006700     05  NFS-WORK-REDEF REDEFINES NFS-WORK
006800                                      PIC S9(09) COMP-3.
006900     05  BARD-WORK                   PIC 9(01) COMP.
007000     05  SIGMOID-ARG                 PIC S9(05)V9(06).
007100     05  SIGMOID-ARG-REDEF REDEFINES SIGMOID-ARG
007200                                      PIC S9(11).
007300     05  SIGMOID-EXP-RESULT           PIC S9(02)V9(08).
007400     05  FIB4-C                       PIC S9V9(06) COMP-3.
007500     05  APRI-C                       PIC S9V9(06) COMP-3.
007600     05  STAGE-C                      PIC S9V9(06) COMP-3.
007700     05  STIFF-C                      PIC S9V9(06) COMP-3.
007800     05  NFS-C                        PIC S9V9(06) COMP-3.
007900     05  BARD-C                       PIC S9V9(06) COMP-3.
008000     05  DELTA-C                      PIC S9V9(06) COMP-3.
008100     05  QUALITY-PENALTY              PIC S9V99 COMP-3.
008200     05  WORK-EXCESS                  PIC S9(05)V9(06) COMP-3.
008300     05  FILLER                       PIC X(04).
008400
008450 77  SWAP-SW                          PIC X(01) VALUE "Y".
008475     88  TABLE-NOT-IN-ORDER         VALUE "Y".
008500 01  SORT-FIELDS.
008800     05  SWAP-CODE                    PIC X(08).
008900     05  SWAP-WEIGHT                  PIC 9V99 COMP-3.
009000     05  SWAP-COMPONENT               PIC S9V9(06) COMP-3.
009100     05  SWAP-VALUE                   PIC S9V9(06) COMP-3.
009200     05  FILLER                       PIC X(03).
009300
009400 COPY HEPABEND.
009500
009600 LINKAGE SECTION.
009700 01  STAGE3-COMPOSITE-LINK.
009800     05  LINK-AGE-YEARS               PIC 9(03).
009900     05  LINK-BODY-MASS-INDEX          PIC 9(03)V99.
010000     05  LINK-TYPE2DM-FLAG            PIC X(01).
010100     05  LINK-AST-LEVEL               PIC 9(04)V99.
010200     05  LINK-ALT-LEVEL               PIC 9(04)V99.
010300     05  LINK-PLATELET-COUNT           PIC 9(04)V99.
010400     05  LINK-FIB4-INDEX              PIC 9(04)V9999.
010500     05  LINK-APRI-INDEX              PIC 9(04)V9999.
010600     05  LINK-TOP1-STAGE-CODE          PIC X(02).
010700     05  LINK-TOP1-PROBABILITY         PIC 9V9(06).
010800     05  LINK-STIFFNESS-KPA           PIC 9(03)V999.
010900     05  LINK-PREVIOUS-SCORE           PIC 9V9(06).
011000     05  LINK-QUALITY-VALID-FLAG       PIC X(01).
011100     05  LINK-COMPOSITE-SCORE         PIC 9V9(06).
011200     05  LINK-PROGRESSION-12M         PIC 9V9(06).
011300     05  LINK-DECOMP-12M              PIC 9V9(06).
011400     05  LINK-RISK-TIER               PIC X(08).
011500     05  LINK-NFS-SCORE               PIC S9(03)V9(06).
011600     05  LINK-BARD-SCORE              PIC 9(01).
011700     05  LINK-TOP-CONTRIB-CODE        PIC X(08).
011800     05  LINK-TOP-CONTRIB-VALUE       PIC S9V9(06).
011900
012000 PROCEDURE DIVISION USING STAGE3-COMPOSITE-LINK.
012100     MOVE "HEPCOMP3" TO ABEND-PROGRAM-ID.
012200     PERFORM 050-LOAD-STAGE-TABLE THRU 050-EXIT.
012300     PERFORM 100-CALC-NFS-BARD THRU 100-EXIT.
012400     PERFORM 200-CALC-COMPONENTS THRU 200-EXIT.
012500     PERFORM 300-CALC-COMPOSITE THRU 300-EXIT.
012600     PERFORM 400-CALC-EXPLANATION THRU 400-EXIT.
012700     GOBACK.
012800
012900 050-LOAD-STAGE-TABLE.
013000     MOVE "F0" TO STAGE-NUM-CODE(1).  MOVE 0.0 TO STAGE-NUM-VALUE(1).
013100     MOVE "F1" TO STAGE-NUM-CODE(2).  MOVE 1.0 TO STAGE-NUM-VALUE(2).
013200     MOVE "F2" TO STAGE-NUM-CODE(3).  MOVE 2.0 TO STAGE-NUM-VALUE(3).
013300     MOVE "F3" TO STAGE-NUM-CODE(4).  MOVE 3.0 TO STAGE-NUM-VALUE(4).
013400     MOVE "F4" TO STAGE-NUM-CODE(5).  MOVE 4.0 TO STAGE-NUM-VALUE(5).
013500 050-EXIT.
013600     EXIT.
013700
013800 100-CALC-NFS-BARD.
013900     MOVE "100-CALC-NFS-BARD" TO PARA-NAME.
014000     IF LINK-AST-LEVEL > 35
014100         COMPUTE WORK-EXCESS = LINK-AST-LEVEL - 35
014200     ELSE
014300         MOVE 0 TO WORK-EXCESS.
014400     COMPUTE ALBUMIN-PROXY ROUNDED = 4.3 - (0.0025 * WORK-EXCESS).
014500     IF ALBUMIN-PROXY < 2.0  MOVE 2.0 TO ALBUMIN-PROXY.
014600     IF ALBUMIN-PROXY > 5.5  MOVE 5.5 TO ALBUMIN-PROXY.
014700
014800     MOVE 0 TO DM-INDICATOR.
014900     IF LINK-TYPE2DM-FLAG = "Y"  MOVE 1 TO DM-INDICATOR.
015000
015100     IF LINK-ALT-LEVEL = 0
015200         MOVE 0.0001 TO AST-ALT-SAFE-RATIO
015300     ELSE
015400         COMPUTE AST-ALT-SAFE-RATIO ROUNDED =
015500             LINK-AST-LEVEL / LINK-ALT-LEVEL.
015600
015700     COMPUTE NFS-WORK ROUNDED =
015800         -1.675 + (0.037 * LINK-AGE-YEARS)
015900                + (0.094 * LINK-BODY-MASS-INDEX)
016000                + (1.13 * DM-INDICATOR)
016100                + (0.99 * AST-ALT-SAFE-RATIO)
016200                - (0.013 * LINK-PLATELET-COUNT)
016300                - (0.66 * ALBUMIN-PROXY).
016400     MOVE NFS-WORK TO LINK-NFS-SCORE.
016500
016600     MOVE 0 TO BARD-WORK.
016700     IF LINK-BODY-MASS-INDEX >= 28  ADD 1 TO BARD-WORK.
016800     IF AST-ALT-SAFE-RATIO >= 0.8   ADD 2 TO BARD-WORK.
016900     IF DM-INDICATOR = 1            ADD 1 TO BARD-WORK.
017000     MOVE BARD-WORK TO LINK-BARD-SCORE.
017100 100-EXIT.
017200     EXIT.
017300
017400 200-CALC-COMPONENTS.
017500     MOVE "200-CALC-COMPONENTS" TO PARA-NAME.
017600     COMPUTE FIB4-C ROUNDED = (LINK-FIB4-INDEX - 1.1) / 3.5.
017700     PERFORM 250-CLAMP-01 THRU 250-EXIT.
017800
017900     COMPUTE APRI-C ROUNDED = (LINK-APRI-INDEX - 0.35) / 1.6.
018000     MOVE APRI-C TO FIB4-C.
018100     PERFORM 250-CLAMP-01 THRU 250-EXIT.
018200     MOVE FIB4-C TO APRI-C.
018300     COMPUTE FIB4-C ROUNDED = (LINK-FIB4-INDEX - 1.1) / 3.5.
018400     PERFORM 250-CLAMP-01 THRU 250-EXIT.
018500
018600     SET SN-IDX TO 1.
018700     SEARCH STAGE-NUM-ROW
018800         AT END
018900             MOVE 1.5 TO STAGE-NUM
019000         WHEN STAGE-NUM-CODE(SN-IDX) = LINK-TOP1-STAGE-CODE
019100             MOVE STAGE-NUM-VALUE(SN-IDX) TO STAGE-NUM.
019200     COMPUTE STAGE-C ROUNDED =
019300         ((STAGE-NUM / 4) * 0.7) + (LINK-TOP1-PROBABILITY * 0.3).
019400     MOVE STAGE-C TO FIB4-C.
019500     PERFORM 250-CLAMP-01 THRU 250-EXIT.
019600     MOVE FIB4-C TO STAGE-C.
019700
019800     COMPUTE STIFF-C ROUNDED =
019900         (LINK-STIFFNESS-KPA - 3.0) / 22.0.
020000     MOVE STIFF-C TO FIB4-C.
020100     PERFORM 250-CLAMP-01 THRU 250-EXIT.
020200     MOVE FIB4-C TO STIFF-C.
020300
020400     COMPUTE SIGMOID-ARG ROUNDED = 0 - (LINK-NFS-SCORE / 2.5).
020500     CALL 'HEPEXP' USING SIGMOID-ARG, SIGMOID-EXP-RESULT.
020600     COMPUTE NFS-C ROUNDED = 1 / (1 + SIGMOID-EXP-RESULT).
020700     MOVE NFS-C TO FIB4-C.
020800     PERFORM 250-CLAMP-01 THRU 250-EXIT.
020900     MOVE FIB4-C TO NFS-C.
021000
021100     COMPUTE BARD-C ROUNDED = LINK-BARD-SCORE / 4.
021200     MOVE BARD-C TO FIB4-C.
021300     PERFORM 250-CLAMP-01 THRU 250-EXIT.
021400     MOVE FIB4-C TO BARD-C.
021500
021600     IF LINK-PREVIOUS-SCORE > 0
021700         MOVE LINK-PREVIOUS-SCORE TO DELTA-C
021800     ELSE
021900         MOVE 0 TO DELTA-C.
022000     MOVE DELTA-C TO FIB4-C.
022100     PERFORM 250-CLAMP-01 THRU 250-EXIT.
022200     MOVE FIB4-C TO DELTA-C.
022300     COMPUTE FIB4-C ROUNDED = (LINK-FIB4-INDEX - 1.1) / 3.5.
022400     PERFORM 250-CLAMP-01 THRU 250-EXIT.
022500
022600     IF LINK-QUALITY-VALID-FLAG = "N"
022700         MOVE 0.08 TO QUALITY-PENALTY
022800     ELSE
022900         MOVE 0 TO QUALITY-PENALTY.
023000 200-EXIT.
023100     EXIT.
023200
023300 250-CLAMP-01.
023400     IF FIB4-C < 0  MOVE 0 TO FIB4-C.
023500     IF FIB4-C > 1  MOVE 1 TO FIB4-C.
023600 250-EXIT.
023700     EXIT.
023800
023900 300-CALC-COMPOSITE.
024000     MOVE "300-CALC-COMPOSITE" TO PARA-NAME.
024100     COMPUTE LINK-COMPOSITE-SCORE ROUNDED =
024200          (0.22 * FIB4-C) + (0.14 * APRI-C) + (0.22 * STAGE-C)
024300        + (0.23 * STIFF-C) + (0.10 * NFS-C) + (0.05 * BARD-C)
024400        + (0.04 * DELTA-C) - QUALITY-PENALTY.
024500     IF LINK-COMPOSITE-SCORE < 0    MOVE 0 TO LINK-COMPOSITE-SCORE.
024600     IF LINK-COMPOSITE-SCORE > 0.99 MOVE 0.99 TO LINK-COMPOSITE-SCORE.
024700
024800     COMPUTE LINK-PROGRESSION-12M ROUNDED =
024900         (0.90 * LINK-COMPOSITE-SCORE) + 0.05.
025000     IF LINK-PROGRESSION-12M < 0    MOVE 0 TO LINK-PROGRESSION-12M.
025100     IF LINK-PROGRESSION-12M > 0.99 MOVE 0.99 TO LINK-PROGRESSION-12M.
025200
025300     COMPUTE LINK-DECOMP-12M ROUNDED = 0.74 * LINK-COMPOSITE-SCORE.
025400     IF STAGE-NUM >= 3  ADD 0.06 TO LINK-DECOMP-12M.
025500     IF LINK-DECOMP-12M < 0    MOVE 0 TO LINK-DECOMP-12M.
025600     IF LINK-DECOMP-12M > 0.99 MOVE 0.99 TO LINK-DECOMP-12M.
025700
025800     IF LINK-COMPOSITE-SCORE >= 0.82
025900         MOVE "CRITICAL" TO LINK-RISK-TIER
026000     ELSE
026100     IF LINK-COMPOSITE-SCORE >= 0.62
026200         MOVE "HIGH" TO LINK-RISK-TIER
026300     ELSE
026400     IF LINK-COMPOSITE-SCORE >= 0.35
026500         MOVE "MODERATE" TO LINK-RISK-TIER
026600     ELSE
026700         MOVE "LOW" TO LINK-RISK-TIER.
026800 300-EXIT.
026900     EXIT.
027000
027100* BUILDS THE EIGHT WEIGHTED CONTRIBUTIONS AND RANKS THEM FOR
027200* THE EXPLANATION TRACE - TOP 5 DESCENDING ARE "POSITIVE",
027300* BOTTOM 3 ASCENDING ARE "NEGATIVE" PER THE MODEL COMMITTEE.
027400 400-CALC-EXPLANATION.
027500     MOVE "400-CALC-EXPLANATION" TO PARA-NAME.
027600     MOVE "FIB4"     TO CONTRIB-CODE(1).
027700     MOVE 0.22       TO CONTRIB-WEIGHT(1).
027800     MOVE FIB4-C     TO CONTRIB-COMPONENT(1).
027900     MOVE "APRI"     TO CONTRIB-CODE(2).
028000     MOVE 0.14       TO CONTRIB-WEIGHT(2).
028100     MOVE APRI-C     TO CONTRIB-COMPONENT(2).
028200     MOVE "STAGE"    TO CONTRIB-CODE(3).
028300     MOVE 0.22       TO CONTRIB-WEIGHT(3).
028400     MOVE STAGE-C    TO CONTRIB-COMPONENT(3).
028500     MOVE "STIFF"    TO CONTRIB-CODE(4).
028600     MOVE 0.23       TO CONTRIB-WEIGHT(4).
028700     MOVE STIFF-C    TO CONTRIB-COMPONENT(4).
028800     MOVE "NFS"      TO CONTRIB-CODE(5).
028900     MOVE 0.10       TO CONTRIB-WEIGHT(5).
029000     MOVE NFS-C      TO CONTRIB-COMPONENT(5).
029100     MOVE "BARD"     TO CONTRIB-CODE(6).
029200     MOVE 0.05       TO CONTRIB-WEIGHT(6).
029300     MOVE BARD-C     TO CONTRIB-COMPONENT(6).
029400     MOVE "DELTA"    TO CONTRIB-CODE(7).
029500     MOVE 0.04       TO CONTRIB-WEIGHT(7).
029600     MOVE DELTA-C    TO CONTRIB-COMPONENT(7).
029700     MOVE "QUALITY"  TO CONTRIB-CODE(8).
029800     MOVE 1.00       TO CONTRIB-WEIGHT(8).
029900     COMPUTE CONTRIB-COMPONENT(8) = 0 - QUALITY-PENALTY.
030000
030100     PERFORM 420-WEIGHT-ROW THRU 420-EXIT
030200         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > 8.
030300
030400* BUBBLE SORT THE 8-ROW TABLE DESCENDING BY CONTRIB-VALUE -
030500* SMALL FIXED TABLE, NO NEED FOR A SEARCH/INDEX SCHEME
030600     MOVE "Y" TO SWAP-SW.
030700     PERFORM 450-BUBBLE-PASS THRU 450-EXIT
030800         UNTIL SWAP-SW = "N".
030900
031000     MOVE CONTRIB-CODE(1)  TO LINK-TOP-CONTRIB-CODE.
031100     MOVE CONTRIB-VALUE(1) TO LINK-TOP-CONTRIB-VALUE.
031200 400-EXIT.
031300     EXIT.
031400
031500 420-WEIGHT-ROW.
031600     COMPUTE CONTRIB-VALUE(CT-IDX) ROUNDED =
031700         CONTRIB-WEIGHT(CT-IDX) * CONTRIB-COMPONENT(CT-IDX).
031800 420-EXIT.
031900     EXIT.
032000
032100 450-BUBBLE-PASS.
032200     MOVE "N" TO SWAP-SW.
032300     PERFORM 470-BUBBLE-COMPARE THRU 470-EXIT
032400         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > 7.
032500 450-EXIT.
032600     EXIT.
032700
032800 470-BUBBLE-COMPARE.
032900     IF CONTRIB-VALUE(CT-IDX) < CONTRIB-VALUE(CT-IDX + 1)
033000         MOVE CONTRIB-CODE(CT-IDX)      TO SWAP-CODE
033100         MOVE CONTRIB-WEIGHT(CT-IDX)    TO SWAP-WEIGHT
033200         MOVE CONTRIB-COMPONENT(CT-IDX) TO SWAP-COMPONENT
033300         MOVE CONTRIB-VALUE(CT-IDX)     TO SWAP-VALUE
033400         MOVE CONTRIB-CODE(CT-IDX + 1)      TO CONTRIB-CODE(CT-IDX)
033500         MOVE CONTRIB-WEIGHT(CT-IDX + 1)    TO CONTRIB-WEIGHT(CT-IDX)
033600         MOVE CONTRIB-COMPONENT(CT-IDX + 1)
033700                               TO CONTRIB-COMPONENT(CT-IDX)
033800         MOVE CONTRIB-VALUE(CT-IDX + 1)     TO CONTRIB-VALUE(CT-IDX)
033900         MOVE SWAP-CODE      TO CONTRIB-CODE(CT-IDX + 1)
034000         MOVE SWAP-WEIGHT    TO CONTRIB-WEIGHT(CT-IDX + 1)
034100         MOVE SWAP-COMPONENT TO CONTRIB-COMPONENT(CT-IDX + 1)
034200         MOVE SWAP-VALUE     TO CONTRIB-VALUE(CT-IDX + 1)
034300         MOVE "Y" TO SWAP-SW.
034400 470-EXIT.
034500     EXIT.
