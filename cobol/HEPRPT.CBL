000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HEPRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/02/89.
000600 DATE-COMPILED. 02/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE PER-PATIENT HEPATICA REPORT.  MATCH-MERGES
001300*          THE THREE SCORING OUTPUT FILES (STAGE 1 RESULTS, STAGE
001400*          2 PREDICTIONS, STAGE 3 COMPOSITE RISK) IN PATIENT-ID
001500*          ORDER - EACH FILE MAY OR MAY NOT CARRY A GIVEN PATIENT,
001600*          SO EVERY STAGE BLOCK IS CONDITIONAL ON ITS FILE HAVING
001700*          A RECORD FOR THE CURRENT KEY.  ONE PAGE PER PATIENT.
001800*
001900******************************************************************
002000*    CHANGE LOG
002100*    --------------------------------------------------------
002200*    DATE     INIT  REQUEST    DESCRIPTION
002300*    -------- ----  ---------  --------------------------------
002400*    02/02/89  JS   WO-3410    ORIGINAL CODING - STAGE 1/2/3 BLOCKS
002500*    06/14/91  RK   WO-3710    ADDED KNOWLEDGE SUMMARY BLOCK
002600*    09/03/94  TGD  WO-4180    ADDED DISCLAIMER BLOCK PER LEGAL REQ
002700*    04/17/99  AK   WO-5897    Y2K REVIEW - NO CHANGE REQUIRED
002800*    03/11/02  RK   WO-6210    ADDED PATIENTS-REPORTED END TOTAL
002850*    10/15/02  TGD  WO-6275    LONG DISCLAIMER TEXT RAN A PATIENT
002860*                              BLOCK PAST THE BOTTOM OF THE PAGE -
002870*                              ADDED LINE-COUNT CHECK AHEAD OF
002880*                              EACH STAGE/KNOWLEDGE/DISCLAIMER BLOCK
002900*    ------------------------------------------------------------
003000******************************************************************
003100
003200      INPUT FILE               -   DDS0001.STG1OUT
003300                                    DDS0001.STG2POUT
003400                                    DDS0001.STG3OUT
003500
003600      OUTPUT FILE              -   DDS0001.RPTOUT
003700
003800      DUMP FILE                -   SYSOUT
003900
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT STG1OUT
005400     ASSIGN TO UT-S-STG1OUT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS STG1-OFCODE.
005700
005800     SELECT STG2POUT
005900     ASSIGN TO UT-S-STG2POUT
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS STG2-OFCODE.
006200
006300     SELECT STG3OUT
006400     ASSIGN TO UT-S-STG3OUT
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS STG3-OFCODE.
006700
006800     SELECT RPTOUT
006900     ASSIGN TO UT-S-RPTOUT
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SYSOUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 130 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS SYSOUT-REC.
008100 01  SYSOUT-REC  PIC X(130).
008200
008300 FD  STG1OUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 70 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS STG1OUT-REC-DATA.
008900 01  STG1OUT-REC-DATA PIC X(70).
009000
009100 FD  STG2POUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 100 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS STG2POUT-REC-DATA.
009700 01  STG2POUT-REC-DATA PIC X(100).
009800
009900 FD  STG3OUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 110 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS STG3OUT-REC-DATA.
010500 01  STG3OUT-REC-DATA PIC X(110).
010600
010700 FD  RPTOUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 132 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS RPT-REC.
011300 01  RPT-REC  PIC X(132).
011400
011500** QSAM FILES
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  STG1-OFCODE              PIC X(2).
012000         88 STG1-AT-EOF       VALUE "10".
012100     05  STG2-OFCODE              PIC X(2).
012200         88 STG2-AT-EOF       VALUE "10".
012300     05  STG3-OFCODE              PIC X(2).
012400         88 STG3-AT-EOF       VALUE "10".
012500     05  OFCODE                   PIC X(2).
012600         88 CODE-WRITE       VALUE SPACES.
012650     05  FILLER                   PIC X(02).
012700 01  FILE-STATUS-VALUES REDEFINES FILE-STATUS-CODES.
012800     05  FILLER                   PIC X(10).
012900
013000 COPY HEPS1OUT.
013100 COPY HEPPRED.
013200 COPY HEPS3REC.
013300
013400 01  CURRENT-KEY-AREAS.
013500     05  LOW-PATIENT-ID           PIC X(12).
013600     05  STG1-MATCHED-SW          PIC X(01).
013700         88 STG1-MATCHED      VALUE "Y".
013800     05  STG2-MATCHED-SW          PIC X(01).
013900         88 STG2-MATCHED      VALUE "Y".
014000     05  STG3-MATCHED-SW          PIC X(01).
014100         88 STG3-MATCHED      VALUE "Y".
014200     05  FILLER                   PIC X(03).
014300 01  CURRENT-KEY-VALUES REDEFINES CURRENT-KEY-AREAS.
014400     05  FILLER                   PIC X(18).
014500
014600 01  WS-HDR-REC.
014700     05  FILLER                   PIC X(01) VALUE SPACE.
014800     05  FILLER                   PIC X(40)
014900             VALUE "HEPATICA PATIENT REPORT".
015000     05  FILLER                   PIC X(76) VALUE SPACES.
015100     05  FILLER                   PIC X(12)
015200             VALUE "PAGE NUMBER:" JUSTIFIED RIGHT.
015300     05  PAGE-NBR-O               PIC ZZ9.
015400
015500 01  WS-PATID-REC.
015600     05  FILLER                   PIC X(01) VALUE SPACE.
015700     05  FILLER                   PIC X(21)
015800             VALUE "PATIENT EXTERNAL ID: ".
015900     05  PATID-O                  PIC X(12).
016000     05  FILLER                   PIC X(98) VALUE SPACES.
016100
016200 01  WS-STAGE1-HDR-REC.
016300     05  FILLER                   PIC X(01) VALUE SPACE.
016400     05  FILLER                   PIC X(24)
016500             VALUE "STAGE 1 - CLINICAL RISK".
016600     05  FILLER                   PIC X(107) VALUE SPACES.
016700
016800 01  WS-STAGE1-TIER-REC.
016900     05  FILLER                   PIC X(05) VALUE SPACES.
017000     05  FILLER                   PIC X(11) VALUE "RISK TIER: ".
017100     05  S1-TIER-O                PIC X(08).
017200     05  FILLER                   PIC X(108) VALUE SPACES.
017300
017400 01  WS-STAGE1-PROB-REC.
017500     05  FILLER                   PIC X(05) VALUE SPACES.
017600     05  FILLER                   PIC X(13) VALUE "PROBABILITY: ".
017700     05  S1-PROB-O                PIC Z.9999.
017800     05  FILLER                   PIC X(108) VALUE SPACES.
017900
018000 01  WS-STAGE1-IDX-REC.
018100     05  FILLER                   PIC X(05) VALUE SPACES.
018200     05  FILLER                   PIC X(07) VALUE "FIB-4: ".
018300     05  S1-FIB4-O                PIC ZZZ9.9999.
018400     05  FILLER                   PIC X(03) VALUE " | ".
018500     05  FILLER                   PIC X(06) VALUE "APRI: ".
018600     05  S1-APRI-O                PIC ZZZ9.9999.
018700     05  FILLER                   PIC X(93) VALUE SPACES.
018800
018900 01  WS-STAGE2-HDR-REC.
019000     05  FILLER                   PIC X(01) VALUE SPACE.
019100     05  FILLER                   PIC X(32)
019200             VALUE "STAGE 2 - FIBROSIS PREDICTION".
019300     05  FILLER                   PIC X(99) VALUE SPACES.
019400
019500 01  WS-STAGE2-TOP-REC.
019600     05  FILLER                   PIC X(05) VALUE SPACES.
019700     05  FILLER                   PIC X(11) VALUE "TOP STAGE: ".
019800     05  S2-TOP-STAGE-O           PIC X(02).
019900     05  FILLER                   PIC X(114) VALUE SPACES.
020000
020100 01  WS-STAGE2-PROB-REC.
020200     05  FILLER                   PIC X(05) VALUE SPACES.
020300     05  FILLER                   PIC X(17)
020400             VALUE "TOP PROBABILITY: ".
020500     05  S2-TOP-PROB-O            PIC Z.999999.
020600     05  FILLER                   PIC X(102) VALUE SPACES.
020700
020800 01  WS-STAGE2-CONF-REC.
020900     05  FILLER                   PIC X(05) VALUE SPACES.
021000     05  FILLER                   PIC X(17)
021100             VALUE "CONFIDENCE FLAG: ".
021200     05  S2-CONF-O                PIC X(14).
021300     05  FILLER                   PIC X(96) VALUE SPACES.
021400
021500 01  WS-STAGE2-ESC-REC.
021600     05  FILLER                   PIC X(05) VALUE SPACES.
021700     05  FILLER                   PIC X(17)
021800             VALUE "ESCALATION FLAG: ".
021900     05  S2-ESC-O                 PIC X(19).
022000     05  FILLER                   PIC X(91) VALUE SPACES.
022100
022200 01  WS-STAGE3-HDR-REC.
022300     05  FILLER                   PIC X(01) VALUE SPACE.
022400     05  FILLER                   PIC X(28)
022500             VALUE "STAGE 3 - COMPOSITE RISK".
022600     05  FILLER                   PIC X(103) VALUE SPACES.
022700
022800 01  WS-STAGE3-SCORE-REC.
022900     05  FILLER                   PIC X(05) VALUE SPACES.
023000     05  FILLER                   PIC X(16)
023100             VALUE "COMPOSITE SCORE:".
023200     05  S3-SCORE-O               PIC Z.999999.
023300     05  FILLER                   PIC X(02) VALUE SPACES.
023400     05  FILLER                   PIC X(06) VALUE "TIER: ".
023500     05  S3-TIER-O                PIC X(08).
023600     05  FILLER                   PIC X(87) VALUE SPACES.
023700
023800 01  WS-STAGE3-RISK-REC.
023900     05  FILLER                   PIC X(05) VALUE SPACES.
024000     05  FILLER                   PIC X(17)
024100             VALUE "PROGRESSION 12M: ".
024200     05  S3-PROG-O                PIC Z.999999.
024300     05  FILLER                   PIC X(02) VALUE SPACES.
024400     05  FILLER                   PIC X(12) VALUE "DECOMP 12M: ".
024500     05  S3-DECOMP-O              PIC Z.999999.
024600     05  FILLER                   PIC X(80) VALUE SPACES.
024700
024800 01  WS-KNOW-HDR-REC.
024900     05  FILLER                   PIC X(01) VALUE SPACE.
025000     05  FILLER                   PIC X(17)
025100             VALUE "KNOWLEDGE SUMMARY".
025200     05  FILLER                   PIC X(114) VALUE SPACES.
025300
025400 01  WS-KNOW-LINE-REC.
025500     05  FILLER                   PIC X(05) VALUE SPACES.
025600     05  KNOW-LINE-TEXT           PIC X(40).
025700     05  FILLER                   PIC X(87) VALUE SPACES.
025800
025900 01  WS-DISCL-HDR-REC.
026000     05  FILLER                   PIC X(01) VALUE SPACE.
026100     05  FILLER                   PIC X(10) VALUE "DISCLAIMER".
026200     05  FILLER                   PIC X(121) VALUE SPACES.
026300
026400 01  WS-DISCL-LINE-REC.
026500     05  FILLER                   PIC X(01) VALUE SPACE.
026600     05  DISCL-LINE-TEXT          PIC X(70).
026700     05  FILLER                   PIC X(61) VALUE SPACES.
026800
026900 01  WS-TOTAL-LINE-REC.
027000     05  FILLER                   PIC X(01) VALUE SPACE.
027100     05  FILLER                   PIC X(19)
027200             VALUE "PATIENTS REPORTED: ".
027300     05  TOTAL-PATIENTS-O         PIC ZZZZ9.
027400     05  FILLER                   PIC X(107) VALUE SPACES.
027500
027600 01  WS-BLANK-LINE.
027700     05  FILLER                   PIC X(132) VALUE SPACES.
027800
027850 77  WS-PAGES                         PIC 9(05) COMP.
027875 77  WS-LINES                         PIC 9(03) COMP.
027900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028000     05  PATIENTS-REPORTED        PIC 9(05) COMP.
028250     05  FILLER                   PIC X(04).
028300
028400 01  FLAGS-AND-SWITCHES.
028500     05  ERROR-FOUND-SW           PIC X(01) VALUE "N".
028600     05  FILLER                   PIC X(03).
028700 01  FLAGS-VALUES REDEFINES FLAGS-AND-SWITCHES.
028800     05  FILLER                   PIC X(04).
028900
029000 COPY HEPABEND.
029100
029200 PROCEDURE DIVISION.
029300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029400     PERFORM 100-MAINLINE THRU 100-EXIT
029500             UNTIL STG1-AT-EOF AND STG2-AT-EOF AND STG3-AT-EOF.
029600     PERFORM 999-CLEANUP THRU 999-EXIT.
029700     MOVE +0 TO RETURN-CODE.
029800     GOBACK.
029900
030000 000-HOUSEKEEPING.
030100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030200     DISPLAY "******** BEGIN JOB HEPRPT ********".
030300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
030400     MOVE +1 TO WS-PAGES.
030500     MOVE +0 TO WS-LINES.
030600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
030700     PERFORM 900-READ-STG1OUT THRU 900-EXIT.
030800     PERFORM 910-READ-STG2POUT THRU 910-EXIT.
030900     PERFORM 920-READ-STG3OUT THRU 920-EXIT.
031000     IF STG1-AT-EOF AND STG2-AT-EOF AND STG3-AT-EOF
031100         MOVE "ALL THREE SCORING FILES ARE EMPTY" TO ABEND-REASON
031200         GO TO 1000-ABEND-RTN.
031300 000-EXIT.
031400     EXIT.
031500
031600 100-MAINLINE.
031700     MOVE "100-MAINLINE" TO PARA-NAME.
031800     PERFORM 150-FIND-LOW-KEY THRU 150-EXIT.
031900     PERFORM 200-NEW-PATIENT THRU 200-EXIT.
032000 100-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400*    150-FIND-LOW-KEY - A FOUR-WAY MATCH ON PATIENT-ID.  EACH
032500*    FILE THAT HOLDS THE LOWEST KEY SEEN AMONG THE THREE STILL-
032600*    OPEN FILES IS FLAGGED "MATCHED" SO 200-NEW-PATIENT KNOWS
032700*    WHICH STAGE BLOCKS TO PRINT AND WHICH FILES TO ADVANCE.
032800******************************************************************
032900 150-FIND-LOW-KEY.
033000     MOVE "150-FIND-LOW-KEY" TO PARA-NAME.
033100     MOVE HIGH-VALUES TO LOW-PATIENT-ID.
033200     MOVE "N" TO STG1-MATCHED-SW, STG2-MATCHED-SW, STG3-MATCHED-SW.
033300
033400     IF NOT STG1-AT-EOF
033500         AND PATIENT-ID OF STAGE1-RESULT-REC < LOW-PATIENT-ID
033600         MOVE PATIENT-ID OF STAGE1-RESULT-REC TO LOW-PATIENT-ID.
033700     IF NOT STG2-AT-EOF
033800         AND SCAN-ID OF STAGE2-PRED-OUT-REC < LOW-PATIENT-ID
033900         MOVE SCAN-ID OF STAGE2-PRED-OUT-REC TO LOW-PATIENT-ID.
034000     IF NOT STG3-AT-EOF
034100         AND PATIENT-ID OF STAGE3-OUT-REC < LOW-PATIENT-ID
034200         MOVE PATIENT-ID OF STAGE3-OUT-REC TO LOW-PATIENT-ID.
034300
034400     IF NOT STG1-AT-EOF
034500         AND PATIENT-ID OF STAGE1-RESULT-REC = LOW-PATIENT-ID
034600         MOVE "Y" TO STG1-MATCHED-SW.
034700     IF NOT STG2-AT-EOF
034800         AND SCAN-ID OF STAGE2-PRED-OUT-REC = LOW-PATIENT-ID
034900         MOVE "Y" TO STG2-MATCHED-SW.
035000     IF NOT STG3-AT-EOF
035100         AND PATIENT-ID OF STAGE3-OUT-REC = LOW-PATIENT-ID
035200         MOVE "Y" TO STG3-MATCHED-SW.
035300 150-EXIT.
035400     EXIT.
035500
035520******************************************************************
035540* EACH STAGE/KNOWLEDGE/DISCLAIMER BLOCK CHECKS WS-LINES AGAINST
035560* THE PAGE LIMIT BEFORE IT WRITES - NORMALLY ONE PATIENT NEVER
035580* GETS CLOSE TO THE LIMIT, BUT THE CHECK KEEPS A PATIENT WITH A
035590* LONGER KNOWLEDGE OR DISCLAIMER BLOCK FROM RUNNING OFF THE
035595* BOTTOM OF THE PAGE IF THOSE BLOCKS EVER GROW.
035597******************************************************************
035600 200-NEW-PATIENT.
035700     MOVE "200-NEW-PATIENT" TO PARA-NAME.
035800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
035900     MOVE LOW-PATIENT-ID TO PATID-O.
036000     WRITE RPT-REC FROM WS-PATID-REC
036100         AFTER ADVANCING 1.
036200     WRITE RPT-REC FROM WS-BLANK-LINE
036300         AFTER ADVANCING 1.
036350     ADD +2 TO WS-LINES.
036400
036500     IF STG1-MATCHED
036600         PERFORM 740-WRITE-STAGE1-BLOCK THRU 740-EXIT
036700         PERFORM 900-READ-STG1OUT THRU 900-EXIT.
036800     IF STG2-MATCHED
036900         PERFORM 750-WRITE-STAGE2-BLOCK THRU 750-EXIT
037000         PERFORM 910-READ-STG2POUT THRU 910-EXIT.
037100     IF STG3-MATCHED
037200         PERFORM 760-WRITE-STAGE3-BLOCK THRU 760-EXIT
037300         PERFORM 920-READ-STG3OUT THRU 920-EXIT.
037400
037500     PERFORM 780-WRITE-KNOWLEDGE-BLOCK THRU 780-EXIT.
037600     PERFORM 785-WRITE-DISCLAIMER THRU 785-EXIT.
037700     ADD +1 TO PATIENTS-REPORTED.
037800 200-EXIT.
037900     EXIT.
038000
038100 700-WRITE-PAGE-HDR.
038200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
038300     MOVE WS-PAGES TO PAGE-NBR-O.
038400     WRITE RPT-REC FROM WS-HDR-REC
038500         AFTER ADVANCING NEXT-PAGE.
038600     MOVE ZERO TO WS-LINES.
038650     ADD +1 TO WS-LINES.
038700     ADD +1 TO WS-PAGES.
038800 700-EXIT.
038900     EXIT.
039000
039100 740-WRITE-STAGE1-BLOCK.
039200     MOVE "740-WRITE-STAGE1-BLOCK" TO PARA-NAME.
039220     IF WS-LINES > 40
039240         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
039300     WRITE RPT-REC FROM WS-STAGE1-HDR-REC
039400         AFTER ADVANCING 1.
039500     MOVE RISK-TIER OF STAGE1-RESULT-REC TO S1-TIER-O.
039600     WRITE RPT-REC FROM WS-STAGE1-TIER-REC
039700         AFTER ADVANCING 1.
039800     MOVE RISK-PROBABILITY TO S1-PROB-O.
039900     WRITE RPT-REC FROM WS-STAGE1-PROB-REC
040000         AFTER ADVANCING 1.
040100     MOVE FIB4-INDEX OF STAGE1-RESULT-REC TO S1-FIB4-O.
040200     MOVE APRI-INDEX OF STAGE1-RESULT-REC TO S1-APRI-O.
040300     WRITE RPT-REC FROM WS-STAGE1-IDX-REC
040400         AFTER ADVANCING 1.
040500     WRITE RPT-REC FROM WS-BLANK-LINE
040600         AFTER ADVANCING 1.
040650     ADD +5 TO WS-LINES.
040700 740-EXIT.
040800     EXIT.
040900
041000 750-WRITE-STAGE2-BLOCK.
041100     MOVE "750-WRITE-STAGE2-BLOCK" TO PARA-NAME.
041120     IF WS-LINES > 40
041140         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
041200     WRITE RPT-REC FROM WS-STAGE2-HDR-REC
041300         AFTER ADVANCING 1.
041400     MOVE TOP1-STAGE-CODE OF STAGE2-PRED-OUT-REC TO S2-TOP-STAGE-O.
041500     WRITE RPT-REC FROM WS-STAGE2-TOP-REC
041600         AFTER ADVANCING 1.
041700     MOVE TOP1-PROBABILITY OF STAGE2-PRED-OUT-REC TO S2-TOP-PROB-O.
041800     WRITE RPT-REC FROM WS-STAGE2-PROB-REC
041900         AFTER ADVANCING 1.
042000     MOVE CONFIDENCE-FLAG TO S2-CONF-O.
042100     WRITE RPT-REC FROM WS-STAGE2-CONF-REC
042200         AFTER ADVANCING 1.
042300     MOVE ESCALATION-FLAG TO S2-ESC-O.
042400     WRITE RPT-REC FROM WS-STAGE2-ESC-REC
042500         AFTER ADVANCING 1.
042600     WRITE RPT-REC FROM WS-BLANK-LINE
042700         AFTER ADVANCING 1.
042750     ADD +6 TO WS-LINES.
042800 750-EXIT.
042900     EXIT.
043000
043100 760-WRITE-STAGE3-BLOCK.
043200     MOVE "760-WRITE-STAGE3-BLOCK" TO PARA-NAME.
043220     IF WS-LINES > 40
043240         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
043300     WRITE RPT-REC FROM WS-STAGE3-HDR-REC
043400         AFTER ADVANCING 1.
043500     MOVE COMPOSITE-SCORE TO S3-SCORE-O.
043600     MOVE RISK-TIER OF STAGE3-OUT-REC TO S3-TIER-O.
043700     WRITE RPT-REC FROM WS-STAGE3-SCORE-REC
043800         AFTER ADVANCING 1.
043900     MOVE PROGRESSION-RISK-12M TO S3-PROG-O.
044000     MOVE DECOMP-RISK-12M TO S3-DECOMP-O.
044100     WRITE RPT-REC FROM WS-STAGE3-RISK-REC
044200         AFTER ADVANCING 1.
044300     WRITE RPT-REC FROM WS-BLANK-LINE
044400         AFTER ADVANCING 1.
044450     ADD +4 TO WS-LINES.
044500 760-EXIT.
044600     EXIT.
044700
044800 780-WRITE-KNOWLEDGE-BLOCK.
044900     MOVE "780-WRITE-KNOWLEDGE-BLOCK" TO PARA-NAME.
044920     IF WS-LINES > 40
044940         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
045000     WRITE RPT-REC FROM WS-KNOW-HDR-REC
045100         AFTER ADVANCING 1.
045200     MOVE "- STAGE EXPLANATION" TO KNOW-LINE-TEXT.
045300     WRITE RPT-REC FROM WS-KNOW-LINE-REC
045400         AFTER ADVANCING 1.
045500     MOVE "- SYMPTOMS EDUCATION" TO KNOW-LINE-TEXT.
045600     WRITE RPT-REC FROM WS-KNOW-LINE-REC
045700         AFTER ADVANCING 1.
045800     MOVE "- RISK FACTORS" TO KNOW-LINE-TEXT.
045900     WRITE RPT-REC FROM WS-KNOW-LINE-REC
046000         AFTER ADVANCING 1.
046100     MOVE "- SUGGESTED FOLLOW-UP GUIDANCE" TO KNOW-LINE-TEXT.
046200     WRITE RPT-REC FROM WS-KNOW-LINE-REC
046300         AFTER ADVANCING 1.
046400     MOVE "- RED FLAG WARNING" TO KNOW-LINE-TEXT.
046500     WRITE RPT-REC FROM WS-KNOW-LINE-REC
046600         AFTER ADVANCING 1.
046700     WRITE RPT-REC FROM WS-BLANK-LINE
046800         AFTER ADVANCING 1.
046850     ADD +7 TO WS-LINES.
046900 780-EXIT.
047000     EXIT.
047100
047200 785-WRITE-DISCLAIMER.
047300     MOVE "785-WRITE-DISCLAIMER" TO PARA-NAME.
047320     IF WS-LINES > 40
047340         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
047400     WRITE RPT-REC FROM WS-DISCL-HDR-REC
047500         AFTER ADVANCING 1.
047600     MOVE "THIS REPORT IS DECISION-SUPPORT ONLY. IT DOES NOT REPLACE"
047700         TO DISCL-LINE-TEXT.
047800     WRITE RPT-REC FROM WS-DISCL-LINE-REC
047900         AFTER ADVANCING 1.
048000     MOVE "CLINICIAN JUDGMENT, DEFINITIVE DIAGNOSIS, OR LOCAL"
048100         TO DISCL-LINE-TEXT.
048200     WRITE RPT-REC FROM WS-DISCL-LINE-REC
048300         AFTER ADVANCING 1.
048400     MOVE "GUIDELINE REQUIREMENTS."
048500         TO DISCL-LINE-TEXT.
048600     WRITE RPT-REC FROM WS-DISCL-LINE-REC
048700         AFTER ADVANCING 1.
048750     ADD +4 TO WS-LINES.
048800 785-EXIT.
048900     EXIT.
049000
049100 800-OPEN-FILES.
049200     MOVE "800-OPEN-FILES" TO PARA-NAME.
049300     OPEN INPUT STG1OUT.
049400     OPEN INPUT STG2POUT.
049500     OPEN INPUT STG3OUT.
049600     OPEN OUTPUT RPTOUT.
049700     OPEN OUTPUT SYSOUT.
049800 800-EXIT.
049900     EXIT.
050000
050100 850-CLOSE-FILES.
050200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
050300     CLOSE STG1OUT.
050400     CLOSE STG2POUT.
050500     CLOSE STG3OUT.
050600     CLOSE RPTOUT.
050700     CLOSE SYSOUT.
050800 850-EXIT.
050900     EXIT.
051000
051100 900-READ-STG1OUT.
051200     MOVE "900-READ-STG1OUT" TO PARA-NAME.
051300     READ STG1OUT INTO STAGE1-RESULT-REC
051400         AT END
051500             MOVE "10" TO STG1-OFCODE
051600         NOT AT END
051700             CONTINUE
051800     END-READ.
051900 900-EXIT.
052000     EXIT.
052100
052200 910-READ-STG2POUT.
052300     MOVE "910-READ-STG2POUT" TO PARA-NAME.
052400     READ STG2POUT INTO STAGE2-PRED-OUT-REC
052500         AT END
052600             MOVE "10" TO STG2-OFCODE
052700         NOT AT END
052800             CONTINUE
052900     END-READ.
053000 910-EXIT.
053100     EXIT.
053200
053300 920-READ-STG3OUT.
053400     MOVE "920-READ-STG3OUT" TO PARA-NAME.
053500     READ STG3OUT INTO STAGE3-OUT-REC
053600         AT END
053700             MOVE "10" TO STG3-OFCODE
053800         NOT AT END
053900             CONTINUE
054000     END-READ.
054100 920-EXIT.
054200     EXIT.
054300
054400 999-CLEANUP.
054500     MOVE "999-CLEANUP" TO PARA-NAME.
054600     MOVE PATIENTS-REPORTED TO TOTAL-PATIENTS-O.
054700     WRITE RPT-REC FROM WS-TOTAL-LINE-REC
054800         AFTER ADVANCING NEXT-PAGE.
054900     DISPLAY "PATIENTS REPORTED.......: " PATIENTS-REPORTED.
055000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055100     DISPLAY "******** END JOB HEPRPT ********".
055200 999-EXIT.
055300     EXIT.
055400
055500 1000-ABEND-RTN.
055600     WRITE SYSOUT-REC FROM ABEND-REC.
055700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
055800     DISPLAY "*** ABNORMAL END OF JOB - HEPRPT ***" UPON CONSOLE.
055900     DIVIDE ZERO-VAL INTO ONE-VAL.
