000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HEPEXP.
000400 AUTHOR. R KALANI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/89.
000700 DATE-COMPILED. 03/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          SMALL SHARED UTILITY - RETURNS E RAISED TO THE POWER
001300*          OF THE LINKAGE ARGUMENT, BY A TRUNCATED MACLAURIN
001400*          SERIES.  CALLED BY HEPCLSF (SOFTMAX OVER THE 5 STAGE
001500*          LOGITS) AND BY HEPCOMP3 (SIGMOID OF THE NFS PROXY).
001600*          NO COMPILER-SUPPLIED INTRINSIC FUNCTION IS USED.
001700*
001800******************************************************************
001900*    CHANGE LOG
002000*    --------------------------------------------------------
002100*    DATE     INIT  REQUEST    DESCRIPTION
002200*    -------- ----  ---------  --------------------------------
002300*    03/11/89  RK   WO-4471    ORIGINAL CODING - 12-TERM SERIES
002400*    07/02/90  JS   WO-4600    WIDENED RANGE REDUCTION TO +/-20
002500*    11/14/91  RK   WO-4902    ADDED NEGATIVE-ARGUMENT HANDLING
002600*                              VIA RECIPROCAL OF POSITIVE POWER
002700*    02/09/93  TGD  WO-5118    ROUNDED RESULT TO 8 DECIMALS
002800*    08/30/95  JS   WO-5340    GUARDED AGAINST ZERO-DIVIDE WHEN
002900*                              ARGUMENT DRIVES RESULT TO ZERO
003000*    04/17/99  AK   WO-5890    Y2K REVIEW - NO DATE FIELDS HERE,
003100*                              NO CHANGE REQUIRED, SIGNED OFF
003200*    09/22/01  RK   WO-6215    WIDENED SERIES TO 16 TERMS AFTER
003300*                              ROUNDING DRIFT SEEN IN HEPCOMP3
003400*    ------------------------------------------------------------
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004620 77  TERM-IDX                         PIC S9(02) COMP.
004640 77  NEGATIVE-ARG-SW                  PIC X(01) VALUE "N".
004660     88  ARG-WAS-NEGATIVE          VALUE "Y".
004700 01  MISC-FIELDS.
004800     05  WORK-ARG                    PIC S9(02)V9(08) COMP-3.
004900     05  WORK-ARG-INTEGER REDEFINES WORK-ARG
005000                                      PIC S9(10) COMP-3.
005100     05  TERM-VALUE                  PIC S9(02)V9(08) COMP-3.
005200     05  TERM-VALUE-INTEGER REDEFINES TERM-VALUE
005300                                      PIC S9(10) COMP-3.
005400     05  SERIES-SUM                  PIC S9(02)V9(08) COMP-3.
005500     05  SERIES-SUM-INTEGER REDEFINES SERIES-SUM
005600                                      PIC S9(10) COMP-3.
006000     05  FILLER                      PIC X(04).
006100
006200 COPY HEPABEND.
006300
006400 LINKAGE SECTION.
006500 01  EXPONENT-ARG                    PIC S9(05)V9(06).
006600 01  EXPONENT-RESULT                 PIC S9(02)V9(08).
006700
006800 PROCEDURE DIVISION USING EXPONENT-ARG, EXPONENT-RESULT.
006900     MOVE "HEPEXP" TO ABEND-PROGRAM-ID.
007000     MOVE "N" TO NEGATIVE-ARG-SW.
007100     MOVE EXPONENT-ARG TO WORK-ARG.
007200     IF WORK-ARG < 0
007300         MOVE "Y" TO NEGATIVE-ARG-SW
007400         MULTIPLY WORK-ARG BY -1 GIVING WORK-ARG.
007500
007600* CLAMP THE RANGE - THE SERIES BELOW IS ACCURATE TO 8 DECIMALS
007700* FOR ARGUMENTS UP TO ABOUT 20, WHICH COVERS EVERY LOGIT AND
007800* SIGMOID ARGUMENT THE STAGE 2/3 FORMULAS CAN PRODUCE
007900     IF WORK-ARG > 20
008000         MOVE 20 TO WORK-ARG.
008100
008200     PERFORM 100-SERIES-EXPAND THRU 100-EXIT.
008300
008400     IF ARG-WAS-NEGATIVE
008500         IF SERIES-SUM = 0
008600             MOVE 0 TO EXPONENT-RESULT
008700         ELSE
008800             DIVIDE 1 BY SERIES-SUM GIVING EXPONENT-RESULT
008900                 ROUNDED
009000     ELSE
009100         MOVE SERIES-SUM TO EXPONENT-RESULT.
009200     GOBACK.
009300
009400 100-SERIES-EXPAND.
009500* MACLAURIN SERIES  E**X = SUM (X**N / N FACTORIAL), N=0..16
009600     MOVE 1 TO SERIES-SUM.
009700     MOVE 1 TO TERM-VALUE.
009800     PERFORM 150-ADD-TERM THRU 150-EXIT
009900         VARYING TERM-IDX FROM 1 BY 1 UNTIL TERM-IDX > 16.
010000 100-EXIT.
010100     EXIT.
010200
010300 150-ADD-TERM.
010400     COMPUTE TERM-VALUE ROUNDED =
010500         (TERM-VALUE * WORK-ARG) / TERM-IDX.
010600     ADD TERM-VALUE TO SERIES-SUM.
010700 150-EXIT.
010800     EXIT.
